000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALTSCORE.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/16/96.
000700 DATE-COMPILED. 03/16/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ALTERNATE READINESS MODEL.  THIS IS THE OLD SCORER
001400*          THAT WAS IN PLACE BEFORE SCOREDLY/200-SCORE-USER WAS
001500*          WRITTEN.  IT IS KEPT RUNNING SIDE-BY-SIDE SO TUNING
001600*          CAN COMPARE THE TWO MODELS' OUTPUT ON THE SAME
001700*          POPULATION -- IT DOES NOT FEED PLANBLD.
001800*
001900*          CALLER HAS ALREADY WALKED THE PLANHIST/SENSORDATA
002000*          GROUP FOR THE MEMBER AND PASSES IN THE PRE-SUMMED
002100*          7-DAY PLAN COUNTS AND 24-HOUR METRIC SUMS -- THIS
002200*          ROUTINE DOES NOT RE-READ ANY FILE, THE SAME WAY
002300*          CLCLBCST NEVER RE-READS PATMSTR, IT TAKES WHATEVER
002400*          THE CALLER HAS ALREADY ACCUMULATED.
002500*
002600******************************************************************
002700* CHANGE LOG
002800*   CR-4412  03/16/96  RSK  ORIGINAL ALTERNATE-MODEL ROUTINE      CR4412  
002900*   CR-4788  11/11/98  JQP  ADDED THE 40-BPM FLOOR ON HR-AVG SO   CR4788  
003000*                           A BAD LOW READING CANNOT INFLATE THE  CR4788  
003100*                           READINESS NUMBER                      CR4788  
003200*   CR-5105  07/09/99  JQP  NO-READINGS-AT-ALL CASE NOW RETURNS   CR5105  
003300*                           THE NEUTRAL 0.60 READINESS INSTEAD OF CR5105  
003400*                           FALLING THROUGH TO THE BASELINE MATH  CR5105  
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-HR-AVG                   PIC S9(5)V99 COMP-3.
004900     05  WS-HR-AVG-FLOORED           PIC S9(5)V99 COMP-3.
005000     05  WS-SLEEP-AVG                PIC S9(5)V99 COMP-3.
005100     05  WS-ADHERENCE-RAW            PIC S9(3)V9999 COMP-3.
005200     05  WS-READINESS-RAW            PIC S9(3)V9999 COMP-3.
005300     05  WS-READINESS-RND            PIC S9(3)V99 COMP-3.
005400*** DEBUG TRAPS -- INTEGER VIEWS OF THE PACKED AVERAGES SO A
005500*** MAINTAINER CAN DISPLAY THEM WHOLE WHEN TUNING FLAGS A
005600*** SUSPECT READING WITHOUT UNPACKING BY HAND
005700 01  WS-HR-AVG-INT-VIEW REDEFINES WS-HR-AVG
005800                                  PIC S9(7) COMP-3.
005900 01  WS-SLEEP-AVG-INT-VIEW REDEFINES WS-SLEEP-AVG
006000                                  PIC S9(7) COMP-3.
006100 01  WS-READINESS-RAW-INT-VIEW REDEFINES WS-READINESS-RAW
006200                                  PIC S9(7) COMP-3.
006300
006400 01  RETURN-CD                       PIC 9(4) COMP.
006500
006600 LINKAGE SECTION.
006700 01  LK-PLAN-COMPLETED-CNT           PIC S9(5) COMP.
006800 01  LK-PLAN-TOTAL-CNT               PIC S9(5) COMP.
006900 01  LK-HR-SUM-24H                   PIC S9(9)V99 COMP-3.
007000 01  LK-HR-CNT-24H                   PIC S9(5) COMP.
007100 01  LK-SLEEP-SUM-24H                PIC S9(9)V99 COMP-3.
007200 01  LK-SLEEP-CNT-24H                PIC S9(5) COMP.
007300 01  LK-ALT-ADHERENCE                PIC S9(1)V99 COMP-3.
007400 01  LK-ALT-READINESS                PIC S9(1)V99 COMP-3.
007500 01  LK-ALT-INTENSITY                PIC X(8).
007600     88  LK-ALT-LOW               VALUE "Low".
007700     88  LK-ALT-MODERATE          VALUE "Moderate".
007800     88  LK-ALT-HIGH              VALUE "High".
007900
008000 PROCEDURE DIVISION USING LK-PLAN-COMPLETED-CNT,
008100                           LK-PLAN-TOTAL-CNT,
008200                           LK-HR-SUM-24H, LK-HR-CNT-24H,
008300                           LK-SLEEP-SUM-24H, LK-SLEEP-CNT-24H,
008400                           LK-ALT-ADHERENCE, LK-ALT-READINESS,
008500                           LK-ALT-INTENSITY.
008600     PERFORM 100-CALC-ADHERENCE THRU 100-EXIT.
008700     PERFORM 200-CALC-READINESS THRU 200-EXIT.
008800     PERFORM 300-CALC-INTENSITY THRU 300-EXIT.
008900     MOVE ZERO TO RETURN-CD.
009000     GOBACK.
009100
009200 100-CALC-ADHERENCE.
009300     IF LK-PLAN-TOTAL-CNT EQUAL ZERO
009400         MOVE .50 TO WS-ADHERENCE-RAW
009500     ELSE
009600         COMPUTE WS-ADHERENCE-RAW =
009700             LK-PLAN-COMPLETED-CNT / LK-PLAN-TOTAL-CNT.
009800
009900     CALL 'RNDHALF' USING WS-ADHERENCE-RAW, LK-ALT-ADHERENCE.
010000 100-EXIT.
010100     EXIT.
010200
010300 200-CALC-READINESS.
010400     IF LK-HR-CNT-24H EQUAL ZERO AND LK-SLEEP-CNT-24H EQUAL ZERO
010500         MOVE .60 TO LK-ALT-READINESS
010600         GO TO 200-EXIT.
010700
010800     IF LK-HR-CNT-24H EQUAL ZERO
010900         MOVE 75.00 TO WS-HR-AVG
011000     ELSE
011100         COMPUTE WS-HR-AVG = LK-HR-SUM-24H / LK-HR-CNT-24H.
011200
011300     IF LK-SLEEP-CNT-24H EQUAL ZERO
011400         MOVE 70.00 TO WS-SLEEP-AVG
011500     ELSE
011600         COMPUTE WS-SLEEP-AVG =
011700             LK-SLEEP-SUM-24H / LK-SLEEP-CNT-24H.
011800
011900*** CR-4788 -- DO NOT LET A LOW HR READING INFLATE READINESS      CR4788  
012000     IF WS-HR-AVG LESS THAN 40.00
012100         MOVE 40.00 TO WS-HR-AVG-FLOORED
012200     ELSE
012300         MOVE WS-HR-AVG TO WS-HR-AVG-FLOORED.
012400
012500     COMPUTE WS-READINESS-RAW ROUNDED =
012600         (.5 * (80 / WS-HR-AVG-FLOORED)) +
012700         (.5 * (WS-SLEEP-AVG / 100)).
012800
012900     CALL 'RNDHALF' USING WS-READINESS-RAW, WS-READINESS-RND.
013000
013100     IF WS-READINESS-RND LESS THAN .10
013200         MOVE .10 TO LK-ALT-READINESS
013300     ELSE
013400         IF WS-READINESS-RND GREATER THAN 1.00
013500             MOVE 1.00 TO LK-ALT-READINESS
013600         ELSE
013700             MOVE WS-READINESS-RND TO LK-ALT-READINESS.
013800 200-EXIT.
013900     EXIT.
014000
014100 300-CALC-INTENSITY.
014200*** NO HYSTERESIS ON THE ALTERNATE MODEL -- SEE REMARKS
014300     IF LK-ALT-READINESS GREATER THAN .80
014400             AND LK-ALT-ADHERENCE NOT LESS THAN .60
014500         MOVE "High" TO LK-ALT-INTENSITY
014600     ELSE
014700         IF LK-ALT-READINESS NOT LESS THAN .60
014800             MOVE "Moderate" TO LK-ALT-INTENSITY
014900         ELSE
015000             MOVE "Low" TO LK-ALT-INTENSITY.
015100 300-EXIT.
015200     EXIT.
