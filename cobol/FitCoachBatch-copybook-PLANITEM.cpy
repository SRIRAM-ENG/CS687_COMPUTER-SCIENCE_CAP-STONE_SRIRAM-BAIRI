000100******************************************************************
000200* PLANOUT  --  DAILY PLAN ITEM, ONE RECORD PER PLAN-ITEM
000300*
000400* PLANBLD WRITES THREE OF THESE PER MEMBER PER RUN (WORKOUT,
000500* HABIT, RECOVERY -- ITEM-SEQ 1/2/3).  A RERUN FOR THE SAME
000600* RUN-DATE REPLACES THE PRIOR THREE RECORDS FOR THAT MEMBER/DATE
000700* -- SEE THE UPSERT NOTE AT PLANBLD 200-BUILD-PLAN.
000800*
000900*   CR-4405  03/15/96  RSK  ORIGINAL PLAN-ITEM OUTPUT LAYOUT
001000*   CR-5002  04/22/99  JQP  ITEM-NOTES WIDENED TO X(40) TO CARRY
001100*                           THE FULL TEMPLATE NOTE TEXT
001200******************************************************************
001300 01  PLAN-ITEM-REC.
001400     05  USER-ID                      PIC X(8).
001500     05  PLAN-DATE                    PIC X(10).
001600     05  PLAN-DATE-PARTS REDEFINES PLAN-DATE.
001700         10  PLAN-DATE-CCYY           PIC 9(4).
001800         10  FILLER                   PIC X(1).
001900         10  PLAN-DATE-MM             PIC 9(2).
002000         10  FILLER                   PIC X(1).
002100         10  PLAN-DATE-DD             PIC 9(2).
002200     05  PLAN-STATUS                  PIC X(12).
002300         88  PLAN-PROPOSED        VALUE "Proposed".
002400     05  ITEM-SEQ                     PIC 9(1).
002500     05  ITEM-TYPE                    PIC X(10).
002600         88  ITEM-WORKOUT         VALUE "Workout".
002700         88  ITEM-HABIT           VALUE "Habit".
002800         88  ITEM-RECOVERY        VALUE "Recovery".
002900     05  ITEM-INTENSITY               PIC X(8).
003000         88  ITEM-LOW             VALUE "Low".
003100         88  ITEM-MODERATE        VALUE "Moderate".
003200         88  ITEM-HIGH            VALUE "High".
003300     05  ITEM-DURATION-MIN            PIC 9(3).
003400     05  ITEM-NOTES                   PIC X(40).
003500     05  FILLER                       PIC X(8).
