000100******************************************************************
000200* SENSORDATA  --  WEARABLE-DEVICE READING EXTRACT
000300*
000400* SORTED BY USER-ID, TS DESCENDING WITHIN USER-ID.  ONE RECORD
000500* PER READING UPLOADED FROM A MEMBER'S DEVICE.  METRIC-TYPE
000600* TELLS A READER PARAGRAPH WHICH OF THE THREE METRIC FAMILIES
000700* THE READING BELONGS TO; VALUE-FLAG IS THE DEVICE VENDOR'S
000800* NUMERIC-GUARD BYTE -- ANYTHING OTHER THAN "N" MEANS THE
000900* READING FAILED THE VENDOR'S OWN SANITY CHECK AND MUST BE
001000* SKIPPED, NOT ZERO-FILLED.
001100*
001200*   CR-4402  03/14/96  RSK  ORIGINAL READING EXTRACT LAYOUT
001300*   CR-4780  11/06/98  JQP  ADDED VALUE-FLAG NUMERIC GUARD BYTE
001400******************************************************************
001500 01  SENSOR-READING-REC.
001600     05  USER-ID                      PIC X(8).
001700     05  DEVICE-ID                    PIC X(8).
001800     05  TS                           PIC 9(14).
001900     05  TS-PARTS REDEFINES TS.
002000         10  TS-CCYY                  PIC 9(4).
002100         10  TS-MM                    PIC 9(2).
002200         10  TS-DD                    PIC 9(2).
002300         10  TS-HH                    PIC 9(2).
002400         10  TS-MI                    PIC 9(2).
002500         10  TS-SS                    PIC 9(2).
002600     05  READ-DATE                    PIC X(10).
002700     05  READ-DATE-PARTS REDEFINES READ-DATE.
002800         10  READ-DATE-CCYY           PIC 9(4).
002900         10  FILLER                   PIC X(1).
003000         10  READ-DATE-MM             PIC 9(2).
003100         10  FILLER                   PIC X(1).
003200         10  READ-DATE-DD             PIC 9(2).
003300     05  METRIC-TYPE                  PIC X(10).
003400         88  HEART-RATE-METRIC    VALUE "HR        ".
003500         88  STEPS-METRIC         VALUE "STEPS     ".
003600         88  SLEEP-SCORE-METRIC   VALUE "SLEEPSCORE".
003700     05  METRIC-VALUE                 PIC S9(7)V99.
003800     05  VALUE-FLAG                   PIC X(1).
003900         88  VALUE-IS-NUMERIC     VALUE "N".
004000     05  FILLER                       PIC X(20).
