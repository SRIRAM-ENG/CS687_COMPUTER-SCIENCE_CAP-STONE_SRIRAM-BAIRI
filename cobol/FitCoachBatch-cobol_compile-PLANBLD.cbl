000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PLANBLD.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/96.
000700 DATE-COMPILED. 03/19/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DAILY PLAN GENERATOR.  DRIVES OFF USERS AND MATCHES
001400*          EACH MEMBER AGAINST SCOREOUT (WRITTEN BY SCOREDLY
001500*          EARLIER IN THE SAME RUN) TO PICK UP THE PRIMARY
001600*          ENGINE'S (ENGINE-ID "P") CHOSEN INTENSITY.  THE
001700*          ALTERNATE-MODEL "A" LINE IS SKIPPED HERE -- IT DOES
001800*          NOT FEED PLANBLD, SEE THE SCOREOUT BANNER.
001900*
002000*          THE INTENSITY DRIVES A FIXED 3-ITEM TEMPLATE (WORKOUT/
002100*          HABIT/RECOVERY) OUT OF 300-LOAD-TEMPLATE-TABLE.  A
002200*          MEMBER WITH NO SCOREOUT LINE AT ALL (SCORING FAILED OR
002300*          WAS SKIPPED FOR THE NIGHT) FALLS BACK TO MODERATE, THE
002400*          SAME AS AN INTENSITY VALUE THE TABLE DOES NOT
002500*          RECOGNIZE.
002600*
002700*          "UPSERT BY (USER-ID, PLAN-DATE)" IS REALIZED HERE AS A
002800*          FULL REGENERATION OF PLANOUT EVERY RUN -- PLANOUT IS
002900*          QSAM, NOT INDEXED, SO THERE IS NO RECORD TO REWRITE IN
003000*          PLACE.  A RERUN FOR THE SAME RUN-DATE IS EXPECTED TO
003100*          FEED A FRESH PLANOUT TO THE DOWNSTREAM STEPS, NOT TO
003200*          BE MERGED WITH A PRIOR RUN'S OUTPUT.
003300*
003400******************************************************************
003500* CHANGE LOG
003600*   CR-4415  03/19/96  RSK  ORIGINAL PLAN GENERATOR               CR4415  
003700*   CR-4792  11/12/98  JQP  Y2K AUDIT -- NO 2-DIGIT YEAR FIELDS   CR4792  
003800*                           IN THIS STEP, NO CHANGE REQUIRED      CR4792  
003900*   CR-5212  10/15/99  JQP  UNRECOGNIZED INTENSITY VALUE NOW      CR5212  
004000*                           FALLS BACK TO MODERATE INSTEAD OF     CR5212  
004100*                           ABENDING THE STEP                     CR5212  
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT RUNPARM-FILE
005500     ASSIGN TO UT-S-RUNPARM
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS RFCODE.
005800
005900     SELECT USERS-FILE
006000     ASSIGN TO UT-S-USERS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS UFCODE.
006300
006400     SELECT SCOREOUT-FILE
006500     ASSIGN TO UT-S-SCOREOUT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS CFCODE.
006800
006900     SELECT PLANOUT-FILE
007000     ASSIGN TO UT-S-PLANOUT
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 130 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(130).
008300
008400 FD  RUNPARM-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FD-RUNPARM-REC.
009000 01  FD-RUNPARM-REC                  PIC X(80).
009100
009200****** MEMBER ROSTER -- DRIVES THE RUN, ONE RECORD PER MEMBER
009300 FD  USERS-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FD-USER-REC.
009900 01  FD-USER-REC                     PIC X(80).
010000
010100****** SCOREDLY/ALTSCORE DIAGNOSTIC LINES, SAME RUN
010200 FD  SCOREOUT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 40 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-SCORE-OUT-REC.
010800 01  FD-SCORE-OUT-REC                PIC X(40).
010900
011000 FD  PLANOUT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 100 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FD-PLAN-ITEM-REC.
011600 01  FD-PLAN-ITEM-REC                PIC X(100).
011700
011800 WORKING-STORAGE SECTION.
011900
012000 01  FILE-STATUS-CODES.
012100     05  RFCODE                  PIC X(2).
012200         88 CODE-READ     VALUE SPACES.
012300     05  UFCODE                  PIC X(2).
012400         88 CODE-READ     VALUE SPACES.
012500         88 NO-MORE-DATA  VALUE "10".
012600     05  CFCODE                  PIC X(2).
012700         88 CODE-READ     VALUE SPACES.
012800         88 NO-MORE-DATA  VALUE "10".
012900     05  OFCODE                  PIC X(2).
013000         88 CODE-WRITE    VALUE SPACES.
013100
013200 COPY RUNPARM.
013300 COPY USERMSTR.
013400 COPY SCOREREC.
013500 COPY PLANITEM.
013600
013700 77  MORE-USERS-SW                   PIC X(1) VALUE SPACE.
013800     88 NO-MORE-USERS            VALUE "N".
013900 77  MORE-SCOREOUT-SW                PIC X(1) VALUE SPACE.
014000     88 NO-MORE-SCOREOUT         VALUE "N".
014100
014200 01  WS-CHOSEN-INTENSITY              PIC X(8).
014300     88  WS-INT-LOW                VALUE "Low".
014400     88  WS-INT-MODERATE           VALUE "Moderate".
014500     88  WS-INT-HIGH               VALUE "High".
014600
014700 01  WS-TEMPLATE-WORK.
014800     05  WS-TMPL-1-INTENSITY          PIC X(8).
014900     05  WS-TMPL-1-MINUTES            PIC 9(3).
015000     05  WS-TMPL-1-NOTE               PIC X(40).
015100     05  WS-TMPL-2-INTENSITY          PIC X(8).
015200     05  WS-TMPL-2-MINUTES            PIC 9(3).
015300     05  WS-TMPL-2-NOTE               PIC X(40).
015400     05  WS-TMPL-3-INTENSITY          PIC X(8).
015500     05  WS-TMPL-3-MINUTES            PIC 9(3).
015600     05  WS-TMPL-3-NOTE               PIC X(40).
015700
015800 01  WS-COUNTERS.
015900     05  WS-USERS-PROCESSED           PIC S9(7) COMP.
016000     05  WS-PLAN-ITEMS-WRITTEN        PIC S9(7) COMP.
016100
016200 COPY ABENDREC.
016300
016400 PROCEDURE DIVISION.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT
016700             UNTIL NO-MORE-USERS.
016800     PERFORM 900-CLEANUP THRU 900-EXIT.
016900     MOVE ZERO TO RETURN-CODE.
017000     GOBACK.
017100
017200 000-HOUSEKEEPING.
017300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400     DISPLAY "******** BEGIN JOB PLANBLD ********".
017500     MOVE ZERO TO WS-USERS-PROCESSED, WS-PLAN-ITEMS-WRITTEN.
017600     OPEN INPUT RUNPARM-FILE, USERS-FILE, SCOREOUT-FILE.
017700     OPEN OUTPUT PLANOUT-FILE, SYSOUT.
017800
017900     READ RUNPARM-FILE INTO RUN-PARM-REC
018000         AT END
018100         MOVE "** NO RUN-CONTROL CARD PRESENT" TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN
018300     END-READ.
018400
018500     READ USERS-FILE INTO USER-REC
018600         AT END
018700         MOVE "N" TO MORE-USERS-SW
018800         GO TO 000-EXIT
018900     END-READ.
019000
019100     READ SCOREOUT-FILE INTO SCORE-OUT-REC
019200         AT END
019300         MOVE "N" TO MORE-SCOREOUT-SW
019400         MOVE HIGH-VALUES TO USER-ID IN SCORE-OUT-REC
019500     END-READ.
019600 000-EXIT.
019700     EXIT.
019800
019900 100-MAINLINE.
020000     MOVE "100-MAINLINE" TO PARA-NAME.
020100     PERFORM 200-BUILD-PLAN-FOR-USER THRU 200-EXIT.
020200     ADD 1 TO WS-USERS-PROCESSED.
020300
020400     READ USERS-FILE INTO USER-REC
020500         AT END
020600         MOVE "N" TO MORE-USERS-SW
020700     END-READ.
020800 100-EXIT.
020900     EXIT.
021000
021100 200-BUILD-PLAN-FOR-USER.
021200     MOVE "200-BUILD-PLAN-FOR-USER" TO PARA-NAME.
021300     MOVE "Moderate" TO WS-CHOSEN-INTENSITY.
021400     PERFORM 220-FIND-PRIMARY-SCORE THRU 220-EXIT.
021500     PERFORM 300-LOAD-TEMPLATE-TABLE THRU 300-EXIT.
021600     PERFORM 400-WRITE-PLAN-ITEMS THRU 400-EXIT.
021700 200-EXIT.
021800     EXIT.
021900
022000*** SCOREOUT IS SORTED BY USER-ID LIKE USERS-FILE, WITH TWO LINES
022100*** PER MEMBER (ENGINE-ID "P" THEN "A").  SKIP AHEAD PAST ANY
022200*** USER-ID WITH NO SCOREOUT LINE AT ALL, THEN TAKE THE FIRST
022300*** "P" LINE IN THE MATCHING GROUP AND SKIP THE REST.
022400 220-FIND-PRIMARY-SCORE.
022500     MOVE "220-FIND-PRIMARY-SCORE" TO PARA-NAME.
022600     PERFORM 222-READ-SCOREOUT-AHEAD THRU 222-EXIT
022700             UNTIL NO-MORE-SCOREOUT
022800                OR USER-ID IN SCORE-OUT-REC NOT LESS THAN
022900                                       USER-ID IN USER-REC.
023000
023100     PERFORM 224-TAKE-PRIMARY-LINE THRU 224-EXIT
023200             UNTIL NO-MORE-SCOREOUT
023300                OR USER-ID IN SCORE-OUT-REC NOT EQUAL
023400                                       USER-ID IN USER-REC.
023500 220-EXIT.
023600     EXIT.
023700
023800 224-TAKE-PRIMARY-LINE.
023900     IF ENGINE-PRIMARY
024000         MOVE INTENSITY TO WS-CHOSEN-INTENSITY.
024100     PERFORM 222-READ-SCOREOUT-AHEAD THRU 222-EXIT.
024200 224-EXIT.
024300     EXIT.
024400
024500 222-READ-SCOREOUT-AHEAD.
024600     READ SCOREOUT-FILE INTO SCORE-OUT-REC
024700         AT END
024800         MOVE "N" TO MORE-SCOREOUT-SW
024900         MOVE HIGH-VALUES TO USER-ID IN SCORE-OUT-REC
025000     END-READ.
025100 222-EXIT.
025200     EXIT.
025300
025400*** FIXED 3-ITEM TEMPLATES -- SEE PLAN GENERATOR TEMPLATES TABLE.
025500*** AN INTENSITY THE EVALUATE DOES NOT RECOGNIZE FALLS THROUGH
025600*** TO THE MODERATE TEMPLATE, PER CR-5212.                     CR5212
025700 300-LOAD-TEMPLATE-TABLE.
025800     MOVE "300-LOAD-TEMPLATE-TABLE" TO PARA-NAME.
025900     EVALUATE TRUE
026000         WHEN WS-INT-LOW
026100             MOVE "Low"      TO WS-TMPL-1-INTENSITY
026200             MOVE 20         TO WS-TMPL-1-MINUTES
026300             MOVE "Light mobility + walk" TO WS-TMPL-1-NOTE
026400             MOVE "Low"      TO WS-TMPL-2-INTENSITY
026500             MOVE 5          TO WS-TMPL-2-MINUTES
026600             MOVE "Hydrate: +1L" TO WS-TMPL-2-NOTE
026700             MOVE "Low"      TO WS-TMPL-3-INTENSITY
026800             MOVE 10         TO WS-TMPL-3-MINUTES
026900             MOVE "Stretch + sleep target 8h" TO WS-TMPL-3-NOTE
027000         WHEN WS-INT-HIGH
027100             MOVE "High"     TO WS-TMPL-1-INTENSITY
027200             MOVE 45         TO WS-TMPL-1-MINUTES
027300             MOVE "Intervals + strength" TO WS-TMPL-1-NOTE
027400             MOVE "Low"      TO WS-TMPL-2-INTENSITY
027500             MOVE 5          TO WS-TMPL-2-MINUTES
027600             MOVE "Macros check + 2.5L water" TO WS-TMPL-2-NOTE
027700             MOVE "Low"      TO WS-TMPL-3-INTENSITY
027800             MOVE 15         TO WS-TMPL-3-MINUTES
027900             MOVE "Mobility + sleep hygiene" TO WS-TMPL-3-NOTE
028000         WHEN OTHER
028100             MOVE "Moderate" TO WS-TMPL-1-INTENSITY
028200             MOVE 35         TO WS-TMPL-1-MINUTES
028300             MOVE "Bodyweight circuit + brisk walk"
028400                             TO WS-TMPL-1-NOTE
028500             MOVE "Low"      TO WS-TMPL-2-INTENSITY
028600             MOVE 5          TO WS-TMPL-2-MINUTES
028700             MOVE "2L water + protein target" TO WS-TMPL-2-NOTE
028800             MOVE "Low"      TO WS-TMPL-3-INTENSITY
028900             MOVE 10         TO WS-TMPL-3-MINUTES
029000             MOVE "Cooldown + mindfulness 5m" TO WS-TMPL-3-NOTE
029100     END-EVALUATE.
029200 300-EXIT.
029300     EXIT.
029400
029500 400-WRITE-PLAN-ITEMS.
029600     MOVE "400-WRITE-PLAN-ITEMS" TO PARA-NAME.
029700     MOVE USER-ID IN USER-REC TO USER-ID IN PLAN-ITEM-REC.
029800     MOVE RUN-DATE TO PLAN-DATE.
029900     MOVE "Proposed" TO PLAN-STATUS.
030000
030100     MOVE 1 TO ITEM-SEQ.
030200     MOVE "Workout" TO ITEM-TYPE.
030300     MOVE WS-TMPL-1-INTENSITY TO ITEM-INTENSITY.
030400     MOVE WS-TMPL-1-MINUTES TO ITEM-DURATION-MIN.
030500     MOVE WS-TMPL-1-NOTE TO ITEM-NOTES.
030600     WRITE FD-PLAN-ITEM-REC FROM PLAN-ITEM-REC.
030700     ADD 1 TO WS-PLAN-ITEMS-WRITTEN.
030800
030900     MOVE 2 TO ITEM-SEQ.
031000     MOVE "Habit" TO ITEM-TYPE.
031100     MOVE WS-TMPL-2-INTENSITY TO ITEM-INTENSITY.
031200     MOVE WS-TMPL-2-MINUTES TO ITEM-DURATION-MIN.
031300     MOVE WS-TMPL-2-NOTE TO ITEM-NOTES.
031400     WRITE FD-PLAN-ITEM-REC FROM PLAN-ITEM-REC.
031500     ADD 1 TO WS-PLAN-ITEMS-WRITTEN.
031600
031700     MOVE 3 TO ITEM-SEQ.
031800     MOVE "Recovery" TO ITEM-TYPE.
031900     MOVE WS-TMPL-3-INTENSITY TO ITEM-INTENSITY.
032000     MOVE WS-TMPL-3-MINUTES TO ITEM-DURATION-MIN.
032100     MOVE WS-TMPL-3-NOTE TO ITEM-NOTES.
032200     WRITE FD-PLAN-ITEM-REC FROM PLAN-ITEM-REC.
032300     ADD 1 TO WS-PLAN-ITEMS-WRITTEN.
032400 400-EXIT.
032500     EXIT.
032600
032700 700-CLOSE-FILES.
032800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032900     CLOSE RUNPARM-FILE, USERS-FILE, SCOREOUT-FILE,
033000           PLANOUT-FILE, SYSOUT.
033100 700-CLOSE-EXIT.
033200     EXIT.
033300
033400 900-CLEANUP.
033500     MOVE "900-CLEANUP" TO PARA-NAME.
033600     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
033700     DISPLAY "** USERS PROCESSED **".
033800     DISPLAY WS-USERS-PROCESSED.
033900     DISPLAY "** PLAN ITEMS WRITTEN **".
034000     DISPLAY WS-PLAN-ITEMS-WRITTEN.
034100     DISPLAY "******** NORMAL END OF JOB PLANBLD ********".
034200 900-EXIT.
034300     EXIT.
034400
034500 1000-ABEND-RTN.
034600     WRITE SYSOUT-REC FROM ABEND-REC.
034700     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
034800     DISPLAY "*** ABNORMAL END OF JOB-PLANBLD ***" UPON CONSOLE.
034900     DIVIDE ZERO-VAL INTO ONE-VAL.
