000100******************************************************************
000200* SCOREOUT  --  BEHAVIOR/READINESS DIAGNOSTIC SCORE LINE
000300*
000400* TWO LINES ARE WRITTEN PER MEMBER PER RUN -- ONE FOR THE
000500* PRIMARY BEHAVIOR-SCORING ENGINE (ENGINE-ID "P", SCOREDLY)
000600* AND ONE FOR THE ALTERNATE READINESS MODEL (ENGINE-ID "A",
000700* ALTSCORE).  ONLY THE "P" LINE FEEDS PLANBLD; THE "A" LINE IS
000800* CARRIED FOR COMPARISON/TUNING REPORTING ONLY.
000900*
001000*   CR-4407  03/15/96  RSK  ORIGINAL SCORE DIAGNOSTIC LAYOUT
001100*   CR-5104  07/09/99  JQP  ENGINE-ID ADDED WHEN THE ALTERNATE
001200*                           READINESS MODEL WENT LIVE
001300******************************************************************
001400 01  SCORE-OUT-REC.
001500     05  USER-ID                      PIC X(8).
001600     05  ENGINE-ID                    PIC X(1).
001700         88  ENGINE-PRIMARY        VALUE "P".
001800         88  ENGINE-ALTERNATE      VALUE "A".
001900     05  ADHERENCE                    PIC 9V99.
002000     05  READINESS                    PIC 9V99.
002100     05  INTENSITY                    PIC X(8).
002200         88  INTENSITY-LOW         VALUE "Low".
002300         88  INTENSITY-MODERATE    VALUE "Moderate".
002400         88  INTENSITY-HIGH        VALUE "High".
002500     05  FILLER                       PIC X(17).
