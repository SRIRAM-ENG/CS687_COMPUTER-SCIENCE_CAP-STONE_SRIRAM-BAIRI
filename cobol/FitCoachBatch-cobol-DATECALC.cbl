000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DATECALC.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/96.
000700 DATE-COMPILED. 03/18/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          WALKS A CCYYMMDD DATE BACK N CALENDAR DAYS AND RETURNS
001400*          THE RESULT, ALSO AS CCYYMMDD.  USED BY SCOREDLY TO
001500*          BUILD THE CUTOFF DATES FOR THE 7-DAY PLAN WINDOW AND
001600*          THE 24-HOUR/7-DAY/14-DAY SENSOR-READING WINDOWS.
001700*
001800*          THIS SHOP HAS NO DATE-ARITHMETIC INTRINSIC AVAILABLE
001900*          ON THE COMPILER THIS RUNS UNDER, SO WE WALK THE
002000*          CALENDAR BACK ONE DAY AT A TIME AGAINST A MONTH-
002100*          LENGTH TABLE, THE SAME WAY DTEVAL USED TO ON THE
002200*          BILLING SIDE.
002300*
002400******************************************************************
002500* CHANGE LOG
002600*   CR-4410  03/18/96  RSK  ORIGINAL ROUTINE - WALKS BACK 1 DAY   CR4410  
002700*                           AT A TIME AGAINST MONTH-LEN TABLE     CR4410  
002800*   CR-4533  09/09/97  RSK  LEAP-YEAR TEST CORRECTED TO USE THE   CR4533  
002900*                           100/400 CENTURY RULE (1900 WAS BEING  CR4533  
003000*                           TREATED AS A LEAP YEAR)               CR4533  
003100*   CR-5110  07/19/99  JQP  DAYS-BACK WIDENED TO PIC 9(3) SO THE  CR5110  
003200*                           14-DAY BASELINE WINDOW CALL DOES NOT  CR5110  
003300*                           TRUNCATE                              CR5110  
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  WS-WORK-DATE.
004700     05  WS-CCYY                      PIC 9(4).
004800     05  WS-MM                        PIC 9(2).
004900     05  WS-DD                        PIC 9(2).
005000 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE
005100                                      PIC 9(8).
005200
005300 01  WS-MONTH-TABLE.
005400     05  WS-MONTH-LEN OCCURS 12 TIMES
005500                      PIC 9(2).
005600
005700 01  WS-REMAINDER-FIELDS.
005800     05  WS-QUOT-4                    PIC S9(7) COMP.
005900     05  WS-REM-4                     PIC S9(4) COMP.
006000     05  WS-QUOT-100                  PIC S9(7) COMP.
006100     05  WS-REM-100                   PIC S9(4) COMP.
006200     05  WS-QUOT-400                  PIC S9(7) COMP.
006300     05  WS-REM-400                   PIC S9(4) COMP.
006400
006500 01  WS-DAYS-IN-MONTH                 PIC 9(2) COMP.
006600 01  WS-LOOP-SUB                      PIC 9(3) COMP.
006700 01  LEAP-YEAR-SW                     PIC X(1) VALUE "N".
006800     88  IS-LEAP-YEAR             VALUE "Y".
006900
007000 LINKAGE SECTION.
007100 01  IN-CCYYMMDD                      PIC 9(8).
007200 01  IN-DATE-PARTS REDEFINES IN-CCYYMMDD.
007300     05  IN-CCYY                      PIC 9(4).
007400     05  IN-MM                        PIC 9(2).
007500     05  IN-DD                        PIC 9(2).
007600 01  DAYS-BACK                        PIC 9(3) COMP.
007700 01  OUT-CCYYMMDD                     PIC 9(8).
007800 01  OUT-DATE-PARTS REDEFINES OUT-CCYYMMDD.
007900     05  OUT-CCYY                     PIC 9(4).
008000     05  OUT-MM                       PIC 9(2).
008100     05  OUT-DD                       PIC 9(2).
008200
008300 PROCEDURE DIVISION USING IN-CCYYMMDD, DAYS-BACK, OUT-CCYYMMDD.
008400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008500     PERFORM 100-WALK-BACK-ONE-DAY THRU 100-EXIT
008600             DAYS-BACK TIMES.
008700     MOVE WS-CCYY TO OUT-CCYY.
008800     MOVE WS-MM   TO OUT-MM.
008900     MOVE WS-DD   TO OUT-DD.
009000     GOBACK.
009100
009200 000-HOUSEKEEPING.
009300     MOVE 31 TO WS-MONTH-LEN(1).
009400     MOVE 28 TO WS-MONTH-LEN(2).
009500     MOVE 31 TO WS-MONTH-LEN(3).
009600     MOVE 30 TO WS-MONTH-LEN(4).
009700     MOVE 31 TO WS-MONTH-LEN(5).
009800     MOVE 30 TO WS-MONTH-LEN(6).
009900     MOVE 31 TO WS-MONTH-LEN(7).
010000     MOVE 31 TO WS-MONTH-LEN(8).
010100     MOVE 30 TO WS-MONTH-LEN(9).
010200     MOVE 31 TO WS-MONTH-LEN(10).
010300     MOVE 30 TO WS-MONTH-LEN(11).
010400     MOVE 31 TO WS-MONTH-LEN(12).
010500
010600     MOVE IN-CCYY TO WS-CCYY.
010700     MOVE IN-MM   TO WS-MM.
010800     MOVE IN-DD   TO WS-DD.
010900 000-EXIT.
011000     EXIT.
011100
011200 100-WALK-BACK-ONE-DAY.
011300     SUBTRACT 1 FROM WS-DD.
011400     IF WS-DD NOT EQUAL ZERO
011500         GO TO 100-EXIT.
011600
011700     IF WS-MM EQUAL 1
011800         MOVE 12 TO WS-MM
011900         SUBTRACT 1 FROM WS-CCYY
012000     ELSE
012100         SUBTRACT 1 FROM WS-MM.
012200
012300     PERFORM 200-SET-LEAP-YEAR-SW THRU 200-EXIT.
012400     MOVE WS-MONTH-LEN(WS-MM) TO WS-DAYS-IN-MONTH.
012500     IF WS-MM EQUAL 2 AND IS-LEAP-YEAR
012600         ADD 1 TO WS-DAYS-IN-MONTH.
012700
012800     MOVE WS-DAYS-IN-MONTH TO WS-DD.
012900 100-EXIT.
013000     EXIT.
013100
013200 200-SET-LEAP-YEAR-SW.
013300*** CENTURY RULE: DIVISIBLE BY 4 AND NOT BY 100, UNLESS BY 400
013400     MOVE "N" TO LEAP-YEAR-SW.
013500     DIVIDE WS-CCYY BY 4   GIVING WS-QUOT-4   REMAINDER WS-REM-4.
013600     DIVIDE WS-CCYY BY 100 GIVING WS-QUOT-100 REMAINDER
013700                                                    WS-REM-100.
013800     DIVIDE WS-CCYY BY 400 GIVING WS-QUOT-400 REMAINDER
013900                                                    WS-REM-400.
014000     IF WS-REM-4 EQUAL ZERO
014100         IF WS-REM-100 NOT EQUAL ZERO
014200             MOVE "Y" TO LEAP-YEAR-SW
014300         ELSE
014400             IF WS-REM-400 EQUAL ZERO
014500                 MOVE "Y" TO LEAP-YEAR-SW.
014600 200-EXIT.
014700     EXIT.
