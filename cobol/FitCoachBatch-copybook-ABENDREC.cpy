000100******************************************************************
000200* ABENDREC  --  SHOP-STANDARD ABEND TRACE RECORD
000300*
000400* EVERY COACHING JOB STEP COPIES THIS IN JUST AHEAD OF THE
000500* PROCEDURE DIVISION.  PARA-NAME IS SET AT THE TOP OF EVERY
000600* PARAGRAPH SO THAT IF THE STEP GOES DOWN, THE DUMP TELLS
000700* OPERATIONS WHICH PARAGRAPH WAS RUNNING -- NOT JUST WHICH
000800* PROGRAM.  1000-ABEND-RTN WRITES THIS RECORD TO SYSOUT, THEN
000900* FORCES A DIVIDE-BY-ZERO SO THE STEP ENDS WITH A REAL ABEND
001000* CODE INSTEAD OF A CLEAN RETURN-CODE THAT A RESTART JOB COULD
001100* MISS.
001200*
001300*   CR-4409  03/15/96  RSK  ORIGINAL ABEND-TRACE RECORD
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                    PIC X(31).
001700     05  FILLER                       PIC X(1).
001800     05  ABEND-REASON                 PIC X(40).
001900     05  FILLER                       PIC X(1).
002000     05  EXPECTED-VAL                 PIC X(10).
002100     05  FILLER                       PIC X(1).
002200     05  ACTUAL-VAL                   PIC X(10).
002300     05  FILLER                       PIC X(6).
002400
002500 77  ZERO-VAL                         PIC 9 VALUE ZERO.
002600 77  ONE-VAL                          PIC 9 VALUE 1.
