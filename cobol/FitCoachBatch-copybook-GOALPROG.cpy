000100******************************************************************
000200* GOALPROGOUT  --  GOAL PROGRESS SEQUENTIAL OUTPUT, AND THE
000300*                   PRINT-LINE LAYOUTS FOR THE GOALRPT REPORT
000400*
000500* ONE GOALPROGOUT RECORD PER GOAL PROCESSED.  THE PRINT LINES
000600* BELOW FEED THE SAME DATA TO THE GOALRPT LINE-SEQUENTIAL
000700* REPORT, WITH A CONTROL BREAK ON USER-ID AND A JOB-END GRAND
000800* TOTAL, IN THE SAME FASHION PATLIST BREAKS ON PATIENT-ID.
000900*
001000*   CR-4408  03/15/96  RSK  ORIGINAL GOAL-PROGRESS OUTPUT LAYOUT
001100*   CR-5201  10/12/99  JQP  ADDED USER AND GRAND TOTAL PRINT
001200*                           LINES FOR THE "GOALS MET" CONTROL
001300*                           BREAK
001400******************************************************************
001500 01  GOAL-PROGRESS-OUT-REC.
001600     05  USER-ID                      PIC X(8).
001700     05  GOAL-TYPE                    PIC X(20).
001800     05  CURRENT-VALUE                PIC 9(7)V9.
001900     05  TARGET                       PIC 9(7)V99.
002000     05  PERCENT                      PIC 9(3).
002100     05  UNIT                         PIC X(6).
002200     05  FILLER                       PIC X(16).
002300
002400 01  WS-GOALRPT-HDR-REC.
002500     05  FILLER                       PIC X(1)  VALUE " ".
002600     05  FILLER                       PIC X(20) VALUE
002700         "GOAL PROGRESS REPORT".
002800     05  FILLER                       PIC X(12) VALUE SPACES.
002900     05  FILLER                       PIC X(9)  VALUE
003000         "RUN DATE:".
003100     05  HDR-RUN-DATE-O               PIC X(10).
003200     05  FILLER                       PIC X(50) VALUE SPACES.
003300     05  FILLER                       PIC X(12) VALUE
003400         "PAGE NUMBER:".
003500     05  HDR-PAGE-NBR-O               PIC ZZ9.
003600     05  FILLER                       PIC X(15) VALUE SPACES.
003700
003800 01  WS-GOALRPT-COLM-HDR-REC.
003900     05  FILLER                       PIC X(9)  VALUE "USER-ID".
004000     05  FILLER                       PIC X(22) VALUE "GOAL-TYPE".
004100     05  FILLER                       PIC X(14) VALUE "CURRENT".
004200     05  FILLER                       PIC X(12) VALUE "TARGET".
004300     05  FILLER                       PIC X(9)  VALUE "PERCENT".
004400     05  FILLER                       PIC X(8)  VALUE "UNIT".
004500     05  FILLER                       PIC X(56) VALUE SPACES.
004600
004700 01  WS-GOALRPT-DETAIL-REC.
004800     05  FILLER                       PIC X(1)  VALUE SPACES.
004900     05  DTL-USER-ID-O                PIC X(8).
005000     05  FILLER                       PIC X(2)  VALUE SPACES.
005100     05  DTL-GOAL-TYPE-O              PIC X(20).
005200     05  FILLER                       PIC X(2)  VALUE SPACES.
005300     05  DTL-CURRENT-VALUE-O          PIC ZZZ,ZZ9.9.
005400     05  FILLER                       PIC X(3)  VALUE SPACES.
005500     05  DTL-TARGET-O                 PIC ZZZ,ZZ9.99.
005600     05  FILLER                       PIC X(3)  VALUE SPACES.
005700     05  DTL-PERCENT-O                PIC ZZ9.
005800     05  FILLER                       PIC X(4)  VALUE SPACES.
005900     05  DTL-UNIT-O                   PIC X(6).
006000     05  FILLER                       PIC X(51) VALUE SPACES.
006100
006200 01  WS-GOALRPT-USER-TOTAL-REC.
006300     05  FILLER                       PIC X(3)  VALUE SPACES.
006400     05  FILLER                       PIC X(17) VALUE
006500         "** TOTAL FOR USER".
006600     05  UTOT-USER-ID-O               PIC X(8).
006700     05  FILLER                       PIC X(3)  VALUE
006800         " - ".
006900     05  FILLER                       PIC X(12) VALUE
007000         "GOALS:".
007100     05  UTOT-GOAL-COUNT-O            PIC ZZ9.
007200     05  FILLER                       PIC X(3)  VALUE SPACES.
007300     05  FILLER                       PIC X(10) VALUE
007400         "MET:".
007500     05  UTOT-GOALS-MET-O             PIC ZZ9.
007600     05  FILLER                       PIC X(64) VALUE SPACES.
007700
007800 01  WS-GOALRPT-GRAND-TOTAL-REC.
007900     05  FILLER                       PIC X(3)  VALUE SPACES.
008000     05  FILLER                       PIC X(25) VALUE
008100         "*** GRAND TOTAL - GOALS:".
008200     05  GTOT-GOAL-COUNT-O            PIC ZZZ9.
008300     05  FILLER                       PIC X(3)  VALUE SPACES.
008400     05  FILLER                       PIC X(9)  VALUE
008500         "MET:".
008600     05  GTOT-GOALS-MET-O             PIC ZZZ9.
008700     05  FILLER                       PIC X(87) VALUE SPACES.
008800
008900 01  WS-GOALRPT-BLANK-LINE.
009000     05  FILLER                       PIC X(132) VALUE SPACES.
