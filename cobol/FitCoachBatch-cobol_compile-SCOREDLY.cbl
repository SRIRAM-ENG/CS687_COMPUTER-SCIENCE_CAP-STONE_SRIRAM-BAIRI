000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCOREDLY.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/96.
000700 DATE-COMPILED. 03/18/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DAILY BEHAVIOR/READINESS SCORING RUN.  FOR EACH MEMBER
001400*          ON USERS, WALKS THAT MEMBER'S GROUP OF PLANHIST AND
001500*          SENSORDATA RECORDS (BOTH SORTED BY USER-ID, SO THE
001600*          GROUP-MATCH LOGIC BELOW IS THE SAME SHAPE PATSRCH USED
001700*          TO MATCH TREATMENT DETAIL AGAINST THE DAILY SORT FILE),
001800*          COMPUTES THE ADHERENCE/READINESS SCORES AND THE
001900*          HYSTERESIS-DAMPED INTENSITY, THEN CALLS ALTSCORE FOR
002000*          THE SIDE-BY-SIDE ALTERNATE DIAGNOSTIC LINE.  TWO
002100*          SCOREOUT RECORDS ARE WRITTEN PER MEMBER.
002200*
002300*          PLANBLD READS THE "P" (PRIMARY) LINE ONLY.  THE "A"
002400*          LINE IS FOR THE TUNING DESK.
002500*
002600******************************************************************
002700* CHANGE LOG
002800*   CR-4413  03/18/96  RSK  ORIGINAL SCORING RUN                  CR4413  
002900*   CR-4790  11/12/98  JQP  Y2K -- RUN-DATE/RUN-TS CENTURY DIGITS CR4790  
003000*                           CONFIRMED GOOD ON THE PARM CARD, NO   CR4790  
003100*                           CODE CHANGE NEEDED HERE, SIGNING OFF  CR4790  
003200*                           ON THE AUDIT LINE ONLY                CR4790  
003300*   CR-5106  07/09/99  JQP  ADDED THE CALL TO ALTSCORE AND THE    CR5106  
003400*                           SECOND SCOREOUT WRITE FOR ENGINE-ID A CR5106  
003500*   CR-5210  10/14/99  JQP  SLEEP-RECENT-CNT CAPPED AT 3 IN       CR5210  
003600*                           240-ACCUM-SENSOR -- A MEMBER WITH A   CR5210  
003700*                           LOT OF SLEEP READINGS IN ONE WEEK WAS CR5210  
003800*                           OVER-WEIGHTING THE LATEST-3 AVERAGE   CR5210  
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT RUNPARM-FILE
005400     ASSIGN TO UT-S-RUNPARM
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RFCODE.
005700
005800     SELECT USERS-FILE
005900     ASSIGN TO UT-S-USERS
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS UFCODE.
006200
006300     SELECT PLANHIST-FILE
006400     ASSIGN TO UT-S-PLANHST
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS PFCODE.
006700
006800     SELECT SENSORDATA-FILE
006900     ASSIGN TO UT-S-SENSDLY
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS SFCODE.
007200
007300     SELECT SCOREOUT-FILE
007400     ASSIGN TO UT-S-SCOREOUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800****** ONE-RECORD RUN-CONTROL CARD -- SEE RUNPARM COPYBOOK
008900 FD  RUNPARM-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS FD-RUNPARM-REC.
009500 01  FD-RUNPARM-REC                  PIC X(80).
009600
009700****** MEMBER ROSTER -- DRIVES THE MAIN LOOP, SORTED BY USER-ID
009800 FD  USERS-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FD-USER-REC.
010400 01  FD-USER-REC                     PIC X(80).
010500
010600****** PLAN HISTORY, SORTED BY USER-ID, PLAN-DATE DESCENDING
010700 FD  PLANHIST-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 60 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FD-PLANHIST-REC.
011300 01  FD-PLANHIST-REC                 PIC X(60).
011400
011500****** SENSOR READINGS, SORTED BY USER-ID, TS DESCENDING
011600 FD  SENSORDATA-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 80 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-SENSOR-REC.
012200 01  FD-SENSOR-REC                   PIC X(80).
012300
012400****** DIAGNOSTIC SCORE LINES -- TWO WRITTEN PER MEMBER
012500 FD  SCOREOUT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 40 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS FD-SCOREOUT-REC.
013100 01  FD-SCOREOUT-REC                 PIC X(40).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  RFCODE                  PIC X(2).
013700         88 CODE-READ     VALUE SPACES.
013800     05  UFCODE                  PIC X(2).
013900         88 CODE-READ     VALUE SPACES.
014000         88 NO-MORE-DATA  VALUE "10".
014100     05  PFCODE                  PIC X(2).
014200         88 CODE-READ     VALUE SPACES.
014300         88 NO-MORE-DATA  VALUE "10".
014400     05  SFCODE                  PIC X(2).
014500         88 CODE-READ     VALUE SPACES.
014600         88 NO-MORE-DATA  VALUE "10".
014700     05  OFCODE                  PIC X(2).
014800         88 CODE-WRITE    VALUE SPACES.
014900
015000 COPY RUNPARM.
015100 COPY USERMSTR.
015200 COPY PLANHIST.
015300 COPY SENSDALY.
015400 COPY SCOREREC.
015500
015600 77  MORE-USERS-SW                   PIC X(1) VALUE SPACE.
015700     88 NO-MORE-USERS            VALUE "N".
015800 77  MORE-PLANHIST-SW                PIC X(1) VALUE SPACE.
015900     88 NO-MORE-PLANHIST         VALUE "N".
016000 77  MORE-SENSOR-SW                  PIC X(1) VALUE SPACE.
016100     88 NO-MORE-SENSOR           VALUE "N".
016200
016300 77  WS-CURRENT-USER-ID               PIC X(8).
016400 77  WS-DAYS-BACK-1                   PIC 9(3) COMP VALUE 1.
016500 77  WS-DAYS-BACK-7                   PIC 9(3) COMP VALUE 7.
016600 77  WS-DAYS-BACK-14                  PIC 9(3) COMP VALUE 14.
016700
016800 01  WS-RUN-DATE-8                    PIC 9(8).
016900 01  WS-RUN-DATE-8-PARTS REDEFINES WS-RUN-DATE-8.
017000     05  WS-RUN-DATE-8-CCYY           PIC 9(4).
017100     05  WS-RUN-DATE-8-MM             PIC 9(2).
017200     05  WS-RUN-DATE-8-DD             PIC 9(2).
017300
017400 01  WS-RUN-TS-DATE-8                 PIC 9(8).
017500 01  WS-RUN-TS-DATE-8-PARTS REDEFINES WS-RUN-TS-DATE-8.
017600     05  WS-RUN-TS-DATE-8-CCYY        PIC 9(4).
017700     05  WS-RUN-TS-DATE-8-MM          PIC 9(2).
017800     05  WS-RUN-TS-DATE-8-DD          PIC 9(2).
017900
018000 01  WS-SCRATCH-CCYYMMDD              PIC 9(8).
018100 01  WS-SCRATCH-DATE-PARTS REDEFINES WS-SCRATCH-CCYYMMDD.
018200     05  WS-SCRATCH-CCYY              PIC 9(4).
018300     05  WS-SCRATCH-MM                PIC 9(2).
018400     05  WS-SCRATCH-DD                PIC 9(2).
018500
018600 01  WS-CUTOFF-PLAN-DATE-7D           PIC X(10).
018700 01  WS-CUTOFF-TS-24H                 PIC 9(14).
018800 01  WS-CUTOFF-TS-24H-PARTS REDEFINES WS-CUTOFF-TS-24H.
018900     05  WS-CUTOFF-24H-CCYY           PIC 9(4).
019000     05  WS-CUTOFF-24H-MM             PIC 9(2).
019100     05  WS-CUTOFF-24H-DD             PIC 9(2).
019200     05  WS-CUTOFF-24H-HH             PIC 9(2).
019300     05  WS-CUTOFF-24H-MI             PIC 9(2).
019400     05  WS-CUTOFF-24H-SS             PIC 9(2).
019500 01  WS-CUTOFF-TS-7D                  PIC 9(14).
019600 01  WS-CUTOFF-TS-7D-PARTS REDEFINES WS-CUTOFF-TS-7D.
019700     05  WS-CUTOFF-7D-CCYY            PIC 9(4).
019800     05  WS-CUTOFF-7D-MM              PIC 9(2).
019900     05  WS-CUTOFF-7D-DD              PIC 9(2).
020000     05  WS-CUTOFF-7D-HH              PIC 9(2).
020100     05  WS-CUTOFF-7D-MI              PIC 9(2).
020200     05  WS-CUTOFF-7D-SS              PIC 9(2).
020300 01  WS-CUTOFF-TS-14D                 PIC 9(14).
020400 01  WS-CUTOFF-TS-14D-PARTS REDEFINES WS-CUTOFF-TS-14D.
020500     05  WS-CUTOFF-14D-CCYY           PIC 9(4).
020600     05  WS-CUTOFF-14D-MM             PIC 9(2).
020700     05  WS-CUTOFF-14D-DD             PIC 9(2).
020800     05  WS-CUTOFF-14D-HH             PIC 9(2).
020900     05  WS-CUTOFF-14D-MI             PIC 9(2).
021000     05  WS-CUTOFF-14D-SS             PIC 9(2).
021100
021200 01  WS-SCORE-ACCUM.
021300     05  WS-PLAN-TOTAL-CNT            PIC S9(5) COMP.
021400     05  WS-PLAN-COMPLETED-CNT        PIC S9(5) COMP.
021500     05  WS-HR-BASE-SUM               PIC S9(9)V99 COMP-3.
021600     05  WS-HR-BASE-CNT               PIC S9(5) COMP.
021700     05  WS-HR-RECENT-SUM             PIC S9(9)V99 COMP-3.
021800     05  WS-HR-RECENT-CNT             PIC S9(5) COMP.
021900     05  WS-SLEEP-BASE-SUM            PIC S9(9)V99 COMP-3.
022000     05  WS-SLEEP-BASE-CNT            PIC S9(5) COMP.
022100     05  WS-SLEEP-RECENT-SUM          PIC S9(9)V99 COMP-3.
022200     05  WS-SLEEP-RECENT-CNT          PIC S9(3) COMP.
022300     05  WS-SLEEP-24H-SUM             PIC S9(9)V99 COMP-3.
022400     05  WS-SLEEP-24H-CNT             PIC S9(5) COMP.
022500
022600 01  WS-SCORE-WORK.
022700     05  WS-ADHERENCE-RAW             PIC S9(3)V9999 COMP-3.
022800     05  WS-ADHERENCE-RND             PIC S9(3)V99 COMP-3.
022900     05  WS-HR-BASELINE               PIC S9(5)V99 COMP-3.
023000     05  WS-HR-RECENT                 PIC S9(5)V99 COMP-3.
023100     05  WS-SLEEP-BASELINE            PIC S9(5)V99 COMP-3.
023200     05  WS-SLEEP-RECENT              PIC S9(5)V99 COMP-3.
023300     05  WS-HR-SCORE-RAW              PIC S9(3)V9999 COMP-3.
023400     05  WS-HR-SCORE                  PIC S9(3)V99 COMP-3.
023500     05  WS-SLEEP-SCORE-RAW           PIC S9(3)V9999 COMP-3.
023600     05  WS-SLEEP-SCORE               PIC S9(3)V99 COMP-3.
023700     05  WS-READINESS-RAW             PIC S9(3)V9999 COMP-3.
023800     05  WS-READINESS-RND             PIC S9(3)V99 COMP-3.
023900     05  WS-TARGET-INTENSITY          PIC X(8).
024000     05  WS-FINAL-INTENSITY           PIC X(8).
024100     05  WS-ANCHOR-INTENSITY          PIC X(8).
024200     05  WS-ANCHOR-NUM                PIC S9(1) COMP.
024300     05  WS-TARGET-NUM                PIC S9(1) COMP.
024400     05  WS-LEVEL-DIFF                PIC S9(1) COMP.
024500
024600 77  WS-ANCHOR-FOUND-SW               PIC X(1) VALUE SPACE.
024700     88 ANCHOR-FOUND              VALUE "Y".
024800
024900 01  WS-ALT-LINKAGE.
025000     05  WS-ALT-ADHERENCE             PIC S9(1)V99 COMP-3.
025100     05  WS-ALT-READINESS             PIC S9(1)V99 COMP-3.
025200     05  WS-ALT-INTENSITY             PIC X(8).
025300
025400 COPY ABENDREC.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-USERS.
026000     PERFORM 900-CLEANUP THRU 900-EXIT.
026100     MOVE ZERO TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB SCOREDLY ********".
026700     OPEN INPUT RUNPARM-FILE, USERS-FILE, PLANHIST-FILE,
026800                SENSORDATA-FILE.
026900     OPEN OUTPUT SCOREOUT-FILE, SYSOUT.
027000
027100     READ RUNPARM-FILE INTO RUN-PARM-REC
027200         AT END
027300         MOVE "** NO RUN-CONTROL CARD PRESENT"
027400                                  TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN
027600     END-READ.
027700
027800     MOVE RUN-DATE-CCYY TO WS-RUN-DATE-8-CCYY.
027900     MOVE RUN-DATE-MM   TO WS-RUN-DATE-8-MM.
028000     MOVE RUN-DATE-DD   TO WS-RUN-DATE-8-DD.
028100     MOVE RUN-TS-CCYY   TO WS-RUN-TS-DATE-8-CCYY.
028200     MOVE RUN-TS-MM     TO WS-RUN-TS-DATE-8-MM.
028300     MOVE RUN-TS-DD     TO WS-RUN-TS-DATE-8-DD.
028400
028500     PERFORM 050-CALC-CUTOFFS THRU 050-EXIT.
028600
028700     READ USERS-FILE INTO USER-REC
028800         AT END
028900         MOVE "N" TO MORE-USERS-SW
029000         GO TO 000-EXIT
029100     END-READ.
029200
029300     READ PLANHIST-FILE INTO PLAN-HISTORY-REC
029400         AT END
029500         MOVE "N" TO MORE-PLANHIST-SW
029600         MOVE HIGH-VALUES TO USER-ID IN PLAN-HISTORY-REC
029700     END-READ.
029800
029900     READ SENSORDATA-FILE INTO SENSOR-READING-REC
030000         AT END
030100         MOVE "N" TO MORE-SENSOR-SW
030200         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
030300     END-READ.
030400 000-EXIT.
030500     EXIT.
030600
030700 050-CALC-CUTOFFS.
030800     MOVE "050-CALC-CUTOFFS" TO PARA-NAME.
030900*** 7-DAY PLAN WINDOW CUTOFF -- BUILT OFF RUN-DATE
031000     CALL 'DATECALC' USING WS-RUN-DATE-8, WS-DAYS-BACK-7,
031100                           WS-SCRATCH-CCYYMMDD.
031200     STRING WS-SCRATCH-CCYY DELIMITED BY SIZE
031300            "-"             DELIMITED BY SIZE
031400            WS-SCRATCH-MM   DELIMITED BY SIZE
031500            "-"             DELIMITED BY SIZE
031600            WS-SCRATCH-DD   DELIMITED BY SIZE
031700            INTO WS-CUTOFF-PLAN-DATE-7D.
031800
031900*** 24-HOUR SENSOR WINDOW CUTOFF -- BUILT OFF RUN-TS
032000     CALL 'DATECALC' USING WS-RUN-TS-DATE-8, WS-DAYS-BACK-1,
032100                           WS-SCRATCH-CCYYMMDD.
032200     MOVE WS-SCRATCH-CCYY TO WS-CUTOFF-24H-CCYY.
032300     MOVE WS-SCRATCH-MM   TO WS-CUTOFF-24H-MM.
032400     MOVE WS-SCRATCH-DD   TO WS-CUTOFF-24H-DD.
032500     MOVE RUN-TS-HH       TO WS-CUTOFF-24H-HH.
032600     MOVE RUN-TS-MI       TO WS-CUTOFF-24H-MI.
032700     MOVE RUN-TS-SS       TO WS-CUTOFF-24H-SS.
032800
032900*** 7-DAY SENSOR WINDOW CUTOFF (LATEST-3 SLEEP READINGS)
033000     CALL 'DATECALC' USING WS-RUN-TS-DATE-8, WS-DAYS-BACK-7,
033100                           WS-SCRATCH-CCYYMMDD.
033200     MOVE WS-SCRATCH-CCYY TO WS-CUTOFF-7D-CCYY.
033300     MOVE WS-SCRATCH-MM   TO WS-CUTOFF-7D-MM.
033400     MOVE WS-SCRATCH-DD   TO WS-CUTOFF-7D-DD.
033500     MOVE RUN-TS-HH       TO WS-CUTOFF-7D-HH.
033600     MOVE RUN-TS-MI       TO WS-CUTOFF-7D-MI.
033700     MOVE RUN-TS-SS       TO WS-CUTOFF-7D-SS.
033800
033900*** 14-DAY BASELINE WINDOW CUTOFF
034000     CALL 'DATECALC' USING WS-RUN-TS-DATE-8, WS-DAYS-BACK-14,
034100                           WS-SCRATCH-CCYYMMDD.
034200     MOVE WS-SCRATCH-CCYY TO WS-CUTOFF-14D-CCYY.
034300     MOVE WS-SCRATCH-MM   TO WS-CUTOFF-14D-MM.
034400     MOVE WS-SCRATCH-DD   TO WS-CUTOFF-14D-DD.
034500     MOVE RUN-TS-HH       TO WS-CUTOFF-14D-HH.
034600     MOVE RUN-TS-MI       TO WS-CUTOFF-14D-MI.
034700     MOVE RUN-TS-SS       TO WS-CUTOFF-14D-SS.
034800 050-EXIT.
034900     EXIT.
035000
035100 100-MAINLINE.
035200     MOVE "100-MAINLINE" TO PARA-NAME.
035300     PERFORM 200-SCORE-USER THRU 200-EXIT.
035400
035500     READ USERS-FILE INTO USER-REC
035600         AT END
035700         MOVE "N" TO MORE-USERS-SW
035800     END-READ.
035900 100-EXIT.
036000     EXIT.
036100
036200 200-SCORE-USER.
036300     MOVE "200-SCORE-USER" TO PARA-NAME.
036400     MOVE USER-ID IN USER-REC TO WS-CURRENT-USER-ID.
036500     INITIALIZE WS-SCORE-ACCUM WS-SCORE-WORK.
036600     MOVE SPACE TO WS-ANCHOR-FOUND-SW.
036700
036800     PERFORM 220-ACCUM-PLANHIST THRU 220-EXIT
036900             UNTIL NO-MORE-PLANHIST
037000                OR USER-ID IN PLAN-HISTORY-REC
037100                      NOT EQUAL WS-CURRENT-USER-ID.
037200
037300     PERFORM 240-ACCUM-SENSOR THRU 240-EXIT
037400             UNTIL NO-MORE-SENSOR
037500                OR USER-ID IN SENSOR-READING-REC
037600                      NOT EQUAL WS-CURRENT-USER-ID.
037700
037800     PERFORM 260-COMPUTE-PRIMARY-SCORE THRU 260-EXIT.
037900     PERFORM 280-COMPUTE-ALTERNATE-SCORE THRU 280-EXIT.
038000     PERFORM 290-WRITE-SCORES THRU 290-EXIT.
038100 200-EXIT.
038200     EXIT.
038300
038400 220-ACCUM-PLANHIST.
038500     MOVE "220-ACCUM-PLANHIST" TO PARA-NAME.
038600     IF NOT ANCHOR-FOUND
038700         MOVE WORKOUT-INTENSITY TO WS-ANCHOR-INTENSITY
038800         MOVE "Y" TO WS-ANCHOR-FOUND-SW.
038900
039000     IF PLAN-DATE NOT LESS THAN WS-CUTOFF-PLAN-DATE-7D
039100         ADD 1 TO WS-PLAN-TOTAL-CNT
039200         IF PLAN-COMPLETED
039300             ADD 1 TO WS-PLAN-COMPLETED-CNT.
039400
039500     READ PLANHIST-FILE INTO PLAN-HISTORY-REC
039600         AT END
039700         MOVE "N" TO MORE-PLANHIST-SW
039800         MOVE HIGH-VALUES TO USER-ID IN PLAN-HISTORY-REC
039900     END-READ.
040000 220-EXIT.
040100     EXIT.
040200
040300 240-ACCUM-SENSOR.
040400     MOVE "240-ACCUM-SENSOR" TO PARA-NAME.
040500     IF VALUE-IS-NUMERIC
040600         EVALUATE TRUE
040700             WHEN HEART-RATE-METRIC
040800                 PERFORM 242-ACCUM-HR THRU 242-EXIT
040900             WHEN SLEEP-SCORE-METRIC
041000                 PERFORM 244-ACCUM-SLEEP THRU 244-EXIT
041100             WHEN OTHER
041200                 CONTINUE
041300         END-EVALUATE.
041400
041500     READ SENSORDATA-FILE INTO SENSOR-READING-REC
041600         AT END
041700         MOVE "N" TO MORE-SENSOR-SW
041800         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
041900     END-READ.
042000 240-EXIT.
042100     EXIT.
042200
042300 242-ACCUM-HR.
042400     MOVE "242-ACCUM-HR" TO PARA-NAME.
042500     IF TS NOT LESS THAN WS-CUTOFF-TS-14D
042600         ADD METRIC-VALUE TO WS-HR-BASE-SUM
042700         ADD 1 TO WS-HR-BASE-CNT.
042800     IF TS NOT LESS THAN WS-CUTOFF-TS-24H
042900         ADD METRIC-VALUE TO WS-HR-RECENT-SUM
043000         ADD 1 TO WS-HR-RECENT-CNT.
043100 242-EXIT.
043200     EXIT.
043300
043400 244-ACCUM-SLEEP.
043500     MOVE "244-ACCUM-SLEEP" TO PARA-NAME.
043600     IF TS NOT LESS THAN WS-CUTOFF-TS-14D
043700         ADD METRIC-VALUE TO WS-SLEEP-BASE-SUM
043800         ADD 1 TO WS-SLEEP-BASE-CNT.
043900     IF TS NOT LESS THAN WS-CUTOFF-TS-24H
044000         ADD METRIC-VALUE TO WS-SLEEP-24H-SUM
044100         ADD 1 TO WS-SLEEP-24H-CNT.
044200*** CR-5210 -- SENSORDATA IS SORTED TS DESCENDING WITHIN USER     CR5210  
044300*** SO THE FIRST 3 HITS IN THE 7-DAY WINDOW ARE THE LATEST 3
044400     IF TS NOT LESS THAN WS-CUTOFF-TS-7D
044500             AND WS-SLEEP-RECENT-CNT LESS THAN 3
044600         ADD METRIC-VALUE TO WS-SLEEP-RECENT-SUM
044700         ADD 1 TO WS-SLEEP-RECENT-CNT.
044800 244-EXIT.
044900     EXIT.
045000
045100 260-COMPUTE-PRIMARY-SCORE.
045200     MOVE "260-COMPUTE-PRIMARY-SCORE" TO PARA-NAME.
045300     IF WS-PLAN-TOTAL-CNT EQUAL ZERO
045400         MOVE .5000 TO WS-ADHERENCE-RAW
045500     ELSE
045600         COMPUTE WS-ADHERENCE-RAW =
045700             WS-PLAN-COMPLETED-CNT / WS-PLAN-TOTAL-CNT.
045800     CALL 'RNDHALF' USING WS-ADHERENCE-RAW, WS-ADHERENCE-RND.
045900
046000     IF WS-HR-BASE-CNT EQUAL ZERO
046100         MOVE 75.00 TO WS-HR-BASELINE
046200     ELSE
046300         COMPUTE WS-HR-BASELINE = WS-HR-BASE-SUM / WS-HR-BASE-CNT.
046400
046500     IF WS-HR-RECENT-CNT EQUAL ZERO
046600         MOVE WS-HR-BASELINE TO WS-HR-RECENT
046700     ELSE
046800         COMPUTE WS-HR-RECENT =
046900             WS-HR-RECENT-SUM / WS-HR-RECENT-CNT.
047000
047100     IF WS-SLEEP-BASE-CNT EQUAL ZERO
047200         MOVE 70.00 TO WS-SLEEP-BASELINE
047300     ELSE
047400         COMPUTE WS-SLEEP-BASELINE =
047500             WS-SLEEP-BASE-SUM / WS-SLEEP-BASE-CNT.
047600
047700     IF WS-SLEEP-RECENT-CNT EQUAL ZERO
047800         MOVE WS-SLEEP-BASELINE TO WS-SLEEP-RECENT
047900     ELSE
048000         COMPUTE WS-SLEEP-RECENT =
048100             WS-SLEEP-RECENT-SUM / WS-SLEEP-RECENT-CNT.
048200
048300     COMPUTE WS-HR-SCORE-RAW =
048400         .5 + ((WS-HR-BASELINE - WS-HR-RECENT) / 20).
048500     PERFORM 265-CLAMP-HR-SCORE THRU 265-EXIT.
048600
048700     COMPUTE WS-SLEEP-SCORE-RAW = WS-SLEEP-RECENT / 100.
048800     PERFORM 267-CLAMP-SLEEP-SCORE THRU 267-EXIT.
048900
049000     COMPUTE WS-READINESS-RAW =
049100         (.4 * WS-HR-SCORE) + (.6 * WS-SLEEP-SCORE).
049200     CALL 'RNDHALF' USING WS-READINESS-RAW, WS-READINESS-RND.
049300
049400     IF WS-READINESS-RND GREATER THAN .80
049500             AND WS-ADHERENCE-RND NOT LESS THAN .60
049600         MOVE "High" TO WS-TARGET-INTENSITY
049700     ELSE
049800         IF WS-READINESS-RND NOT LESS THAN .60
049900             MOVE "Moderate" TO WS-TARGET-INTENSITY
050000         ELSE
050100             MOVE "Low" TO WS-TARGET-INTENSITY.
050200
050300     PERFORM 270-APPLY-HYSTERESIS THRU 270-EXIT.
050400 260-EXIT.
050500     EXIT.
050600
050700 265-CLAMP-HR-SCORE.
050800     MOVE "265-CLAMP-HR-SCORE" TO PARA-NAME.
050900     IF WS-HR-SCORE-RAW LESS THAN .10
051000         MOVE .10 TO WS-HR-SCORE
051100     ELSE
051200         IF WS-HR-SCORE-RAW GREATER THAN 1.00
051300             MOVE 1.00 TO WS-HR-SCORE
051400         ELSE
051500             MOVE WS-HR-SCORE-RAW TO WS-HR-SCORE.
051600 265-EXIT.
051700     EXIT.
051800
051900 267-CLAMP-SLEEP-SCORE.
052000     MOVE "267-CLAMP-SLEEP-SCORE" TO PARA-NAME.
052100     IF WS-SLEEP-SCORE-RAW LESS THAN .10
052200         MOVE .10 TO WS-SLEEP-SCORE
052300     ELSE
052400         IF WS-SLEEP-SCORE-RAW GREATER THAN 1.00
052500             MOVE 1.00 TO WS-SLEEP-SCORE
052600         ELSE
052700             MOVE WS-SLEEP-SCORE-RAW TO WS-SLEEP-SCORE.
052800 267-EXIT.
052900     EXIT.
053000
053100 270-APPLY-HYSTERESIS.
053200     MOVE "270-APPLY-HYSTERESIS" TO PARA-NAME.
053300     IF NOT ANCHOR-FOUND
053400         MOVE WS-TARGET-INTENSITY TO WS-FINAL-INTENSITY
053500         GO TO 270-EXIT.
053600
053700     PERFORM 272-MAP-ANCHOR-LEVEL THRU 272-EXIT.
053800     PERFORM 274-MAP-TARGET-LEVEL THRU 274-EXIT.
053900
054000     COMPUTE WS-LEVEL-DIFF =
054100         WS-TARGET-NUM - WS-ANCHOR-NUM.
054200     IF WS-LEVEL-DIFF LESS THAN ZERO
054300         COMPUTE WS-LEVEL-DIFF = ZERO - WS-LEVEL-DIFF.
054400
054500     IF WS-LEVEL-DIFF GREATER THAN 1
054600         MOVE "Moderate" TO WS-FINAL-INTENSITY
054700     ELSE
054800         MOVE WS-TARGET-INTENSITY TO WS-FINAL-INTENSITY.
054900 270-EXIT.
055000     EXIT.
055100
055200 272-MAP-ANCHOR-LEVEL.
055300     EVALUATE WS-ANCHOR-INTENSITY
055400         WHEN "Low"      MOVE 0 TO WS-ANCHOR-NUM
055500         WHEN "High"     MOVE 2 TO WS-ANCHOR-NUM
055600         WHEN OTHER      MOVE 1 TO WS-ANCHOR-NUM
055700     END-EVALUATE.
055800 272-EXIT.
055900     EXIT.
056000
056100 274-MAP-TARGET-LEVEL.
056200     EVALUATE WS-TARGET-INTENSITY
056300         WHEN "Low"      MOVE 0 TO WS-TARGET-NUM
056400         WHEN "High"     MOVE 2 TO WS-TARGET-NUM
056500         WHEN OTHER      MOVE 1 TO WS-TARGET-NUM
056600     END-EVALUATE.
056700 274-EXIT.
056800     EXIT.
056900
057000 280-COMPUTE-ALTERNATE-SCORE.
057100     MOVE "280-COMPUTE-ALTERNATE-SCORE" TO PARA-NAME.
057200     CALL 'ALTSCORE' USING WS-PLAN-COMPLETED-CNT,
057300                           WS-PLAN-TOTAL-CNT,
057400                           WS-HR-RECENT-SUM, WS-HR-RECENT-CNT,
057500                           WS-SLEEP-24H-SUM, WS-SLEEP-24H-CNT,
057600                           WS-ALT-ADHERENCE, WS-ALT-READINESS,
057700                           WS-ALT-INTENSITY.
057800 280-EXIT.
057900     EXIT.
058000
058100 290-WRITE-SCORES.
058200     MOVE "290-WRITE-SCORES" TO PARA-NAME.
058300     MOVE WS-CURRENT-USER-ID TO USER-ID IN SCORE-OUT-REC.
058400     MOVE "P" TO ENGINE-ID IN SCORE-OUT-REC.
058500     MOVE WS-ADHERENCE-RND TO ADHERENCE IN SCORE-OUT-REC.
058600     MOVE WS-READINESS-RND TO READINESS IN SCORE-OUT-REC.
058700     MOVE WS-FINAL-INTENSITY TO INTENSITY IN SCORE-OUT-REC.
058800     WRITE FD-SCOREOUT-REC FROM SCORE-OUT-REC.
058900
059000     MOVE WS-CURRENT-USER-ID TO USER-ID IN SCORE-OUT-REC.
059100     MOVE "A" TO ENGINE-ID IN SCORE-OUT-REC.
059200     MOVE WS-ALT-ADHERENCE TO ADHERENCE IN SCORE-OUT-REC.
059300     MOVE WS-ALT-READINESS TO READINESS IN SCORE-OUT-REC.
059400     MOVE WS-ALT-INTENSITY TO INTENSITY IN SCORE-OUT-REC.
059500     WRITE FD-SCOREOUT-REC FROM SCORE-OUT-REC.
059600 290-EXIT.
059700     EXIT.
059800
059900 700-CLOSE-FILES.
060000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
060100     CLOSE RUNPARM-FILE, USERS-FILE, PLANHIST-FILE,
060200           SENSORDATA-FILE, SCOREOUT-FILE, SYSOUT.
060300 700-EXIT.
060400     EXIT.
060500
060600 900-CLEANUP.
060700     MOVE "900-CLEANUP" TO PARA-NAME.
060800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
060900     DISPLAY "******** NORMAL END OF JOB SCOREDLY ********".
061000 900-EXIT.
061100     EXIT.
061200
061300 1000-ABEND-RTN.
061400     WRITE SYSOUT-REC FROM ABEND-REC.
061500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
061600     DISPLAY "*** ABNORMAL END OF JOB-SCOREDLY ***" UPON CONSOLE.
061700     DIVIDE ZERO-VAL INTO ONE-VAL.
