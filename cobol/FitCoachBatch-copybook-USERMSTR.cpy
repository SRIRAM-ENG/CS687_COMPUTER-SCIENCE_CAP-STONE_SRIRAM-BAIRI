000100******************************************************************
000200* USERS   --  MEMBER ROSTER, SORTED BY USER-ID
000300*
000400* ONE RECORD PER ENROLLED MEMBER.  PASSED DOWN FROM THE
000500* ENROLLMENT SUBSYSTEM EACH NIGHT -- EVERY COACHING JOB STEP
000600* DRIVES ITS MAIN LOOP OFF THIS FILE.
000700*
000800*   CR-4401  03/11/96  RSK  ORIGINAL LAYOUT
000900*   CR-4512  09/02/97  RSK  DAYS-PER-WEEK ADDED FOR PLAN PACING
001000******************************************************************
001100 01  USER-REC.
001200     05  USER-ID                      PIC X(8).
001300     05  USER-NAME                    PIC X(20).
001400     05  DAYS-PER-WEEK                PIC 9(1).
001500     05  FILLER                       PIC X(51).
