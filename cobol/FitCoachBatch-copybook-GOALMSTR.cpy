000100******************************************************************
000200* GOALS  --  MEMBER GOAL EXTRACT, SORTED BY USER-ID
000300*
000400* ONE RECORD PER ACTIVE (OR INACTIVE) GOAL A MEMBER HAS SET.
000500* GOAL-TYPE DRIVES WHICH FORMULA GOALRPT'S 300-PROCESS-GOAL
000600* APPLIES TO COMPUTE CURRENT-VALUE.
000700*
000800*   CR-4404  03/14/96  RSK  ORIGINAL GOAL EXTRACT LAYOUT
000900******************************************************************
001000 01  GOAL-REC.
001100     05  USER-ID                      PIC X(8).
001200     05  GOAL-TYPE                    PIC X(20).
001300         88  GOAL-STEPS-DAILY       VALUE "STEPS-DAILY".
001400         88  GOAL-ACTIVE-MIN-DAILY  VALUE "ACTIVE-MIN-DAILY".
001500         88  GOAL-SLEEP-SCORE-AVG   VALUE "SLEEP-SCORE-AVG".
001600     05  GOAL-TARGET                  PIC 9(7)V99.
001700     05  GOAL-TITLE                   PIC X(30).
001800     05  GOAL-STATUS                  PIC X(8).
001900         88  GOAL-ACTIVE            VALUE "Active".
002000     05  FILLER                       PIC X(15).
