000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NUDGGEN.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/19/96.
000700 DATE-COMPILED. 03/19/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          MOTIVATIONAL NUDGE GENERATOR.  DRIVES OFF USERS;
001400*          FOR EACH MEMBER TAKES THE FIRST 6 STEPS READINGS OFF
001500*          SENSORDATA (WHICH IS SORTED TS DESCENDING WITHIN
001600*          USER-ID, SO THE FIRST 6 HIT ARE ALWAYS THE MOST
001700*          RECENT 6 -- NO SEPARATE SORT STEP NEEDED), TRUNCATES
001800*          THE MEAN TO A WHOLE STEP COUNT, AND PICKS ONE OF
001900*          THREE CANNED MESSAGES OFF THE STEP-COUNT TABLE BELOW.
002000*
002100*          A MEMBER WITH NO STEPS READINGS AT ALL GETS THE
002200*          LOWEST-TIER MESSAGE (AVG TREATED AS ZERO) -- THIS IS
002300*          NOT TREATED AS AN ERROR, A NEW MEMBER MAY NOT HAVE
002400*          SYNCED A DEVICE YET.
002500*
002600******************************************************************
002700* CHANGE LOG
002800*   CR-4416  03/19/96  RSK  ORIGINAL NUDGE GENERATOR              CR4416  
002900*   CR-4793  11/12/98  JQP  Y2K AUDIT -- RUN-TS ALREADY CARRIES A CR4793  
003000*                           4-DIGIT CENTURY, NO CHANGE REQUIRED   CR4793  
003100*   CR-5213  10/15/99  JQP  STEP-COUNT TABLE MOVED TO 300-LOAD-   CR5213  
003200*                           MESSAGE-TABLE SO A FUTURE TIER CAN BE CR5213  
003300*                           ADDED WITHOUT TOUCHING 200-PICK-MSG   CR5213  
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT RUNPARM-FILE
004700     ASSIGN TO UT-S-RUNPARM
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS RFCODE.
005000
005100     SELECT USERS-FILE
005200     ASSIGN TO UT-S-USERS
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS UFCODE.
005500
005600     SELECT SENSORDATA-FILE
005700     ASSIGN TO UT-S-SENSDLY
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS SFCODE.
006000
006100     SELECT RECOUT-FILE
006200     ASSIGN TO UT-S-RECOUT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600 FD  RUNPARM-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS FD-RUNPARM-REC.
008200 01  FD-RUNPARM-REC                  PIC X(80).
008300
008400 FD  USERS-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS FD-USER-REC.
009000 01  FD-USER-REC                     PIC X(80).
009100
009200 FD  SENSORDATA-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS FD-SENSOR-REC.
009800 01  FD-SENSOR-REC                   PIC X(80).
009900
010000 FD  RECOUT-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 120 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS FD-RECOMMENDATION-REC.
010600 01  FD-RECOMMENDATION-REC           PIC X(120).
010700
010800 WORKING-STORAGE SECTION.
010900
011000 01  FILE-STATUS-CODES.
011100     05  RFCODE                  PIC X(2).
011200         88 CODE-READ     VALUE SPACES.
011300     05  UFCODE                  PIC X(2).
011400         88 CODE-READ     VALUE SPACES.
011500         88 NO-MORE-DATA  VALUE "10".
011600     05  SFCODE                  PIC X(2).
011700         88 CODE-READ     VALUE SPACES.
011800         88 NO-MORE-DATA  VALUE "10".
011900     05  OFCODE                  PIC X(2).
012000         88 CODE-WRITE    VALUE SPACES.
012100
012200 COPY RUNPARM.
012300 COPY USERMSTR.
012400 COPY SENSDALY.
012500 COPY RECOMND.
012600
012700 77  MORE-USERS-SW                   PIC X(1) VALUE SPACE.
012800     88 NO-MORE-USERS            VALUE "N".
012900 77  MORE-SENSOR-SW                  PIC X(1) VALUE SPACE.
013000     88 NO-MORE-SENSOR           VALUE "N".
013100
013200 01  WS-STEPS-ACCUM.
013300     05  WS-STEPS-SUM                 PIC S9(9) COMP.
013400     05  WS-STEPS-CNT                 PIC S9(3) COMP.
013500 01  WS-AVG-STEPS                     PIC S9(7) COMP.
013600
013700 01  WS-MESSAGE-TABLE-WORK.
013800     05  WS-MSG-TEXT                  PIC X(70).
013900
014000 01  WS-COUNTERS.
014100     05  WS-USERS-PROCESSED           PIC S9(7) COMP.
014200     05  WS-NUDGES-WRITTEN            PIC S9(7) COMP.
014300
014400 COPY ABENDREC.
014500
014600 PROCEDURE DIVISION.
014700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014800     PERFORM 100-MAINLINE THRU 100-EXIT
014900             UNTIL NO-MORE-USERS.
015000     PERFORM 900-CLEANUP THRU 900-EXIT.
015100     MOVE ZERO TO RETURN-CODE.
015200     GOBACK.
015300
015400 000-HOUSEKEEPING.
015500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015600     DISPLAY "******** BEGIN JOB NUDGGEN ********".
015700     MOVE ZERO TO WS-USERS-PROCESSED, WS-NUDGES-WRITTEN.
015800     OPEN INPUT RUNPARM-FILE, USERS-FILE, SENSORDATA-FILE.
015900     OPEN OUTPUT RECOUT-FILE, SYSOUT.
016000
016100     READ RUNPARM-FILE INTO RUN-PARM-REC
016200         AT END
016300         MOVE "** NO RUN-CONTROL CARD PRESENT" TO ABEND-REASON
016400         GO TO 1000-ABEND-RTN
016500     END-READ.
016600
016700     READ USERS-FILE INTO USER-REC
016800         AT END
016900         MOVE "N" TO MORE-USERS-SW
017000         GO TO 000-EXIT
017100     END-READ.
017200
017300     READ SENSORDATA-FILE INTO SENSOR-READING-REC
017400         AT END
017500         MOVE "N" TO MORE-SENSOR-SW
017600         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
017700     END-READ.
017800 000-EXIT.
017900     EXIT.
018000
018100 100-MAINLINE.
018200     MOVE "100-MAINLINE" TO PARA-NAME.
018300     PERFORM 200-BUILD-NUDGE-FOR-USER THRU 200-EXIT.
018400     ADD 1 TO WS-USERS-PROCESSED.
018500
018600     READ USERS-FILE INTO USER-REC
018700         AT END
018800         MOVE "N" TO MORE-USERS-SW
018900     END-READ.
019000 100-EXIT.
019100     EXIT.
019200
019300 200-BUILD-NUDGE-FOR-USER.
019400     MOVE "200-BUILD-NUDGE-FOR-USER" TO PARA-NAME.
019500     MOVE ZERO TO WS-STEPS-SUM, WS-STEPS-CNT.
019600     PERFORM 220-ACCUM-STEPS THRU 220-EXIT.
019700
019800     IF WS-STEPS-CNT EQUAL ZERO
019900         MOVE ZERO TO WS-AVG-STEPS
020000     ELSE
020100         COMPUTE WS-AVG-STEPS =
020200             WS-STEPS-SUM / WS-STEPS-CNT.
020300
020400     PERFORM 300-PICK-MESSAGE THRU 300-EXIT.
020500     PERFORM 400-WRITE-RECOMMENDATION THRU 400-EXIT.
020600 200-EXIT.
020700     EXIT.
020800
020900*** SENSORDATA IS SORTED BY USER-ID, TS DESCENDING WITHIN USER --
021000*** SKIP AHEAD PAST ANY LOWER USER-ID, THEN TAKE THE FIRST 6
021100*** VALID STEPS READINGS IN THE MATCHING GROUP.  WE STILL HAVE TO
021200*** READ THROUGH THE REST OF THE GROUP (EVEN AFTER WE HAVE OUR 6)
021300*** SO THE FILE IS POSITIONED CORRECTLY FOR THE NEXT USER.
021400 220-ACCUM-STEPS.
021500     MOVE "220-ACCUM-STEPS" TO PARA-NAME.
021600     PERFORM 222-READ-SENSOR-AHEAD THRU 222-EXIT
021700             UNTIL NO-MORE-SENSOR
021800                OR USER-ID IN SENSOR-READING-REC NOT LESS THAN
021900                                       USER-ID IN USER-REC.
022000
022100     PERFORM 224-ACCUM-STEPS-DETAIL THRU 224-EXIT
022200             UNTIL NO-MORE-SENSOR
022300                OR USER-ID IN SENSOR-READING-REC NOT EQUAL
022400                                       USER-ID IN USER-REC.
022500 220-EXIT.
022600     EXIT.
022700
022800 222-READ-SENSOR-AHEAD.
022900     READ SENSORDATA-FILE INTO SENSOR-READING-REC
023000         AT END
023100         MOVE "N" TO MORE-SENSOR-SW
023200         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
023300     END-READ.
023400 222-EXIT.
023500     EXIT.
023600
023700 224-ACCUM-STEPS-DETAIL.
023800     IF VALUE-IS-NUMERIC AND STEPS-METRIC
023900             AND WS-STEPS-CNT LESS THAN 6
024000         ADD METRIC-VALUE TO WS-STEPS-SUM
024100         ADD 1 TO WS-STEPS-CNT.
024200
024300     PERFORM 222-READ-SENSOR-AHEAD THRU 222-EXIT.
024400 224-EXIT.
024500     EXIT.
024600
024700*** NUDGE THRESHOLDS -- SEE NUDGE GENERATOR THRESHOLDS TABLE.
024800*** EACH MESSAGE IS BUILT WITH STRING OUT OF TWO SHORT PIECES SO
024900*** NO LINE OF SOURCE RUNS PAST THE CODE AREA.
025000 300-PICK-MESSAGE.
025100     MOVE "300-PICK-MESSAGE" TO PARA-NAME.
025200     MOVE SPACES TO WS-MSG-TEXT.
025300     EVALUATE TRUE
025400         WHEN WS-AVG-STEPS LESS THAN 300
025500             STRING "Quick win: 10-minute brisk walk to boost "
025600                    "your step count."
025700                 DELIMITED BY SIZE INTO WS-MSG-TEXT
025800         WHEN WS-AVG-STEPS LESS THAN 2000
025900             STRING "Great start! Add another short walk to hit "
026000                    "your daily goal."
026100                 DELIMITED BY SIZE INTO WS-MSG-TEXT
026200         WHEN OTHER
026300             STRING "Nice pace! Add a 5-minute stretch break to "
026400                    "stay loose."
026500                 DELIMITED BY SIZE INTO WS-MSG-TEXT
026600     END-EVALUATE.
026700 300-EXIT.
026800     EXIT.
026900
027000 400-WRITE-RECOMMENDATION.
027100     MOVE "400-WRITE-RECOMMENDATION" TO PARA-NAME.
027200     MOVE USER-ID IN USER-REC TO USER-ID IN RECOMMENDATION-REC.
027300     MOVE RUN-TS TO TS IN RECOMMENDATION-REC.
027400     MOVE "nudge" TO CONTEXT.
027500     MOVE WS-MSG-TEXT TO MESSAGE.
027600     MOVE WS-AVG-STEPS TO AVG-STEPS.
027700     WRITE FD-RECOMMENDATION-REC FROM RECOMMENDATION-REC.
027800     ADD 1 TO WS-NUDGES-WRITTEN.
027900 400-EXIT.
028000     EXIT.
028100
028200 700-CLOSE-FILES.
028300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
028400     CLOSE RUNPARM-FILE, USERS-FILE, SENSORDATA-FILE,
028500           RECOUT-FILE, SYSOUT.
028600 700-CLOSE-EXIT.
028700     EXIT.
028800
028900 900-CLEANUP.
029000     MOVE "900-CLEANUP" TO PARA-NAME.
029100     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
029200     DISPLAY "** USERS PROCESSED **".
029300     DISPLAY WS-USERS-PROCESSED.
029400     DISPLAY "** NUDGES WRITTEN **".
029500     DISPLAY WS-NUDGES-WRITTEN.
029600     DISPLAY "******** NORMAL END OF JOB NUDGGEN ********".
029700 900-EXIT.
029800     EXIT.
029900
030000 1000-ABEND-RTN.
030100     WRITE SYSOUT-REC FROM ABEND-REC.
030200     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
030300     DISPLAY "*** ABNORMAL END OF JOB-NUDGGEN ***" UPON CONSOLE.
030400     DIVIDE ZERO-VAL INTO ONE-VAL.
