000100******************************************************************
000200* PLANHIST  --  DAILY-PLAN HISTORY EXTRACT
000300*
000400* SORTED BY USER-ID, PLAN-DATE DESCENDING WITHIN USER-ID, SO
000500* THE FIRST RECORD SEEN FOR A MEMBER IS ALWAYS THEIR MOST
000600* RECENT PLAN -- THE HYSTERESIS ANCHOR FOR 200-SCORE-USER READS
000700* IT WITHOUT HAVING TO MAX() ACROSS THE WINDOW.
000800*
000900*   CR-4403  03/14/96  RSK  ORIGINAL PLAN-HISTORY EXTRACT LAYOUT
001000*   CR-5001  04/22/99  JQP  WORKOUT-INTENSITY CARRIED FOR THE
001100*                           HYSTERESIS DAMPING RULE
001200******************************************************************
001300 01  PLAN-HISTORY-REC.
001400     05  USER-ID                      PIC X(8).
001500     05  PLAN-DATE                    PIC X(10).
001600     05  PLAN-DATE-PARTS REDEFINES PLAN-DATE.
001700         10  PLAN-DATE-CCYY           PIC 9(4).
001800         10  FILLER                   PIC X(1).
001900         10  PLAN-DATE-MM             PIC 9(2).
002000         10  FILLER                   PIC X(1).
002100         10  PLAN-DATE-DD             PIC 9(2).
002200     05  PLAN-STATUS                  PIC X(12).
002300         88  PLAN-PROPOSED        VALUE "Proposed".
002400         88  PLAN-IN-PROGRESS     VALUE "In Progress".
002500         88  PLAN-COMPLETED       VALUE "Completed".
002600     05  WORKOUT-INTENSITY            PIC X(8).
002700         88  WORKOUT-LOW          VALUE "Low".
002800         88  WORKOUT-MODERATE     VALUE "Moderate".
002900         88  WORKOUT-HIGH         VALUE "High".
003000     05  WORKOUT-MIN                  PIC 9(3).
003100     05  FILLER                       PIC X(19).
