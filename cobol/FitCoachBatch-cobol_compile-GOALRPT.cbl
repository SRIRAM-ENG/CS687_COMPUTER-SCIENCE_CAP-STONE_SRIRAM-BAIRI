000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  GOALRPT.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/20/96.
000700 DATE-COMPILED. 03/20/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          GOAL PROGRESS REPORT.  DRIVEN OFF GOALS (SORTED BY
001400*          USER-ID) -- FOR EACH GOAL WE COMPUTE THE MEMBER'S
001500*          CURRENT ATTAINMENT AGAINST THE GOAL'S TARGET AND
001600*          PRINT ONE DETAIL LINE.  ON A USER-ID BREAK WE PRINT A
001700*          "TOTAL FOR USER" LINE (GOALS / GOALS MET), THE SAME
001800*          SHAPE PATLIST USES FOR ITS PATIENT-CHARGE SUMMARY
001900*          LINE, AND AT JOB END A GRAND TOTAL.
002000*
002100*          PLANOUT AND SENSORDATA ARE BOTH ALSO SORTED BY
002200*          USER-ID, SO THIS STEP MATCHES AGAINST THEM WITH THE
002300*          SAME SKIP-AHEAD/GROUP LOGIC PATLIST USES AGAINST
002400*          TRMTSRCH -- A USER-ID ON ONE FILE WITH NO COUNTERPART
002500*          ON THE OTHER IS NOT AN ERROR HERE (NOT EVERY MEMBER
002600*          HAS TODAY'S PLAN OR ANY SENSOR HISTORY YET).
002700*
002800******************************************************************
002900* CHANGE LOG
003000*   CR-4414  03/20/96  RSK  ORIGINAL GOAL PROGRESS REPORT         CR4414  
003100*   CR-4791  11/12/98  JQP  Y2K -- HDR-RUN-DATE-O CONFIRMED       CR4791  
003200*                           4-DIGIT CENTURY, NO CHANGE NEEDED     CR4791  
003300*   CR-5211  10/14/99  JQP  SLEEP-SCORE-AVG NOW TAKES THE         CR5211  
003400*                           LATEST 3 READINGS OVER ANY WINDOW,    CR5211  
003500*                           NOT JUST TODAY'S -- MATCHES THE       CR5211  
003600*                           SAME RULE SCOREDLY USES FOR ITS       CR5211  
003700*                           SLEEP-RECENT FIGURE                   CR5211  
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT RUNPARM-FILE
005300     ASSIGN TO UT-S-RUNPARM
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS RFCODE.
005600
005700     SELECT GOALS-FILE
005800     ASSIGN TO UT-S-GOALS
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS GFCODE.
006100
006200     SELECT PLANOUT-FILE
006300     ASSIGN TO UT-S-PLANOUT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS PFCODE.
006600
006700     SELECT SENSORDATA-FILE
006800     ASSIGN TO UT-S-SENSDLY
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS SFCODE.
007100
007200     SELECT GOALRPT-FILE
007300     ASSIGN TO UT-S-GOALRPT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC  PIC X(130).
008600
008700 FD  RUNPARM-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 80 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS FD-RUNPARM-REC.
009300 01  FD-RUNPARM-REC                  PIC X(80).
009400
009500****** MEMBER GOAL EXTRACT, SORTED BY USER-ID -- DRIVES THE RUN
009600 FD  GOALS-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 90 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-GOAL-REC.
010200 01  FD-GOAL-REC                     PIC X(90).
010300
010400****** TODAY'S PLAN ITEMS WRITTEN BY PLANBLD
010500 FD  PLANOUT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 100 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS FD-PLAN-ITEM-REC.
011100 01  FD-PLAN-ITEM-REC                PIC X(100).
011200
011300 FD  SENSORDATA-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS FD-SENSOR-REC.
011900 01  FD-SENSOR-REC                   PIC X(80).
012000
012100 FD  GOALRPT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RPT-REC.
012700 01  RPT-REC  PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  RFCODE                  PIC X(2).
013300         88 CODE-READ     VALUE SPACES.
013400     05  GFCODE                  PIC X(2).
013500         88 CODE-READ     VALUE SPACES.
013600         88 NO-MORE-DATA  VALUE "10".
013700     05  PFCODE                  PIC X(2).
013800         88 CODE-READ     VALUE SPACES.
013900         88 NO-MORE-DATA  VALUE "10".
014000     05  SFCODE                  PIC X(2).
014100         88 CODE-READ     VALUE SPACES.
014200         88 NO-MORE-DATA  VALUE "10".
014300     05  OFCODE                  PIC X(2).
014400         88 CODE-WRITE    VALUE SPACES.
014500
014600 COPY RUNPARM.
014700 COPY GOALMSTR.
014800 COPY PLANITEM.
014900 COPY SENSDALY.
015000 COPY GOALPROG.
015100
015200 77  MORE-GOALS-SW                   PIC X(1) VALUE SPACE.
015300     88 NO-MORE-GOALS            VALUE "N".
015400 77  MORE-PLANOUT-SW                 PIC X(1) VALUE SPACE.
015500     88 NO-MORE-PLANOUT          VALUE "N".
015600 77  MORE-SENSOR-SW                  PIC X(1) VALUE SPACE.
015700     88 NO-MORE-SENSOR           VALUE "N".
015800 77  FIRST-GOAL-SW                   PIC X(1) VALUE "Y".
015900     88 FIRST-GOAL               VALUE "Y".
016000
016100 01  WS-PREV-USER-ID                 PIC X(8) VALUE SPACES.
016200
016300 01  WS-TODAY-ACCUM.
016400     05  WS-WORKOUT-MIN-TODAY-SUM     PIC S9(7) COMP.
016500     05  WS-STEPS-TODAY-SUM           PIC S9(7) COMP.
016600     05  WS-SLEEP-LATEST3-SUM         PIC S9(9)V99 COMP-3.
016700     05  WS-SLEEP-LATEST3-CNT         PIC S9(3) COMP.
016800
016900 01  WS-GOAL-WORK.
017000     05  WS-CURRENT-VALUE             PIC S9(7)V9 COMP-3.
017100     05  WS-UNIT                      PIC X(6).
017200     05  WS-SLEEP-AVG-1DEC            PIC S9(5)V9 COMP-3.
017300     05  WS-PERCENT-RAW               PIC S9(5)V99 COMP-3.
017400
017500 01  WS-USER-TOTALS.
017600     05  WS-GOAL-CNT-FOR-USER         PIC S9(5) COMP.
017700     05  WS-GOALS-MET-FOR-USER        PIC S9(5) COMP.
017800
017900 01  WS-GRAND-TOTALS.
018000     05  WS-GRAND-GOAL-CNT            PIC S9(7) COMP.
018100     05  WS-GRAND-GOALS-MET           PIC S9(7) COMP.
018200
018300 01  WS-PRINT-CONTROL.
018400     05  WS-LINES                     PIC 9(3) COMP VALUE 0.
018500     05  WS-PAGES                     PIC 9(3) COMP VALUE 1.
018600
018700 COPY ABENDREC.
018800
018900 PROCEDURE DIVISION.
019000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019100     PERFORM 100-MAINLINE THRU 100-EXIT
019200             UNTIL NO-MORE-GOALS.
019300     PERFORM 900-CLEANUP THRU 900-EXIT.
019400     MOVE ZERO TO RETURN-CODE.
019500     GOBACK.
019600
019700 000-HOUSEKEEPING.
019800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019900     DISPLAY "******** BEGIN JOB GOALRPT ********".
020000     OPEN INPUT RUNPARM-FILE, GOALS-FILE, PLANOUT-FILE,
020100                SENSORDATA-FILE.
020200     OPEN OUTPUT GOALRPT-FILE, SYSOUT.
020300
020400     READ RUNPARM-FILE INTO RUN-PARM-REC
020500         AT END
020600         MOVE "** NO RUN-CONTROL CARD PRESENT"
020700                                  TO ABEND-REASON
020800         GO TO 1000-ABEND-RTN
020900     END-READ.
021000
021100     READ GOALS-FILE INTO GOAL-REC
021200         AT END
021300         MOVE "N" TO MORE-GOALS-SW
021400         GO TO 000-EXIT
021500     END-READ.
021600
021700     READ PLANOUT-FILE INTO PLAN-ITEM-REC
021800         AT END
021900         MOVE "N" TO MORE-PLANOUT-SW
022000         MOVE HIGH-VALUES TO USER-ID IN PLAN-ITEM-REC
022100     END-READ.
022200
022300     READ SENSORDATA-FILE INTO SENSOR-READING-REC
022400         AT END
022500         MOVE "N" TO MORE-SENSOR-SW
022600         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
022700     END-READ.
022800
022900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
023000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
023100 000-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     PERFORM 200-PROCESS-ONE-GOAL THRU 200-EXIT.
023700
023800     READ GOALS-FILE INTO GOAL-REC
023900         AT END
024000         MOVE "N" TO MORE-GOALS-SW
024100     END-READ.
024200 100-EXIT.
024300     EXIT.
024400
024500 200-PROCESS-ONE-GOAL.
024600     MOVE "200-PROCESS-ONE-GOAL" TO PARA-NAME.
024700     IF NOT FIRST-GOAL
024800             AND USER-ID IN GOAL-REC NOT EQUAL WS-PREV-USER-ID
024900         PERFORM 400-WRITE-USER-TOTAL THRU 400-EXIT
025000         PERFORM 420-RESET-USER-COUNTERS THRU 420-EXIT.
025100
025200     IF FIRST-GOAL OR USER-ID IN GOAL-REC NOT EQUAL
025300                                               WS-PREV-USER-ID
025400         MOVE "N" TO FIRST-GOAL-SW
025500         MOVE USER-ID IN GOAL-REC TO WS-PREV-USER-ID
025600         MOVE ZERO TO WS-WORKOUT-MIN-TODAY-SUM,
025700                      WS-STEPS-TODAY-SUM,
025800                      WS-SLEEP-LATEST3-SUM,
025900                      WS-SLEEP-LATEST3-CNT
026000         PERFORM 240-ACCUM-TODAY-PLAN THRU 240-EXIT
026100         PERFORM 260-ACCUM-SENSOR THRU 260-EXIT.
026200
026300     PERFORM 300-PROCESS-GOAL THRU 300-EXIT.
026400     PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT.
026500 200-EXIT.
026600     EXIT.
026700
026800 240-ACCUM-TODAY-PLAN.
026900     MOVE "240-ACCUM-TODAY-PLAN" TO PARA-NAME.
027000     PERFORM 242-READ-PLANOUT-AHEAD THRU 242-EXIT
027100             UNTIL NO-MORE-PLANOUT
027200                OR USER-ID IN PLAN-ITEM-REC NOT LESS THAN
027300                                               WS-PREV-USER-ID.
027400
027500     PERFORM 244-ACCUM-PLANOUT-DETAIL THRU 244-EXIT
027600             UNTIL NO-MORE-PLANOUT
027700                OR USER-ID IN PLAN-ITEM-REC NOT EQUAL
027800                                               WS-PREV-USER-ID.
027900 240-EXIT.
028000     EXIT.
028100
028200 242-READ-PLANOUT-AHEAD.
028300     READ PLANOUT-FILE INTO PLAN-ITEM-REC
028400         AT END
028500         MOVE "N" TO MORE-PLANOUT-SW
028600         MOVE HIGH-VALUES TO USER-ID IN PLAN-ITEM-REC
028700     END-READ.
028800 242-EXIT.
028900     EXIT.
029000
029100 244-ACCUM-PLANOUT-DETAIL.
029200     IF ITEM-WORKOUT AND PLAN-DATE IN PLAN-ITEM-REC
029300                            EQUAL RUN-DATE
029400         ADD ITEM-DURATION-MIN TO WS-WORKOUT-MIN-TODAY-SUM.
029500
029600     PERFORM 242-READ-PLANOUT-AHEAD THRU 242-EXIT.
029700 244-EXIT.
029800     EXIT.
029900
030000 260-ACCUM-SENSOR.
030100     MOVE "260-ACCUM-SENSOR" TO PARA-NAME.
030200     PERFORM 262-READ-SENSOR-AHEAD THRU 262-EXIT
030300             UNTIL NO-MORE-SENSOR
030400                OR USER-ID IN SENSOR-READING-REC NOT LESS THAN
030500                                               WS-PREV-USER-ID.
030600
030700     PERFORM 264-ACCUM-SENSOR-DETAIL THRU 264-EXIT
030800             UNTIL NO-MORE-SENSOR
030900                OR USER-ID IN SENSOR-READING-REC NOT EQUAL
031000                                               WS-PREV-USER-ID.
031100 260-EXIT.
031200     EXIT.
031300
031400 262-READ-SENSOR-AHEAD.
031500     READ SENSORDATA-FILE INTO SENSOR-READING-REC
031600         AT END
031700         MOVE "N" TO MORE-SENSOR-SW
031800         MOVE HIGH-VALUES TO USER-ID IN SENSOR-READING-REC
031900     END-READ.
032000 262-EXIT.
032100     EXIT.
032200
032300 264-ACCUM-SENSOR-DETAIL.
032400     IF VALUE-IS-NUMERIC
032500         IF STEPS-METRIC
032600                 AND (READ-DATE EQUAL RUN-DATE
032700                      OR (READ-DATE EQUAL SPACES
032800                          AND TS-CCYY EQUAL RUN-DATE-CCYY
032900                          AND TS-MM EQUAL RUN-DATE-MM
033000                          AND TS-DD EQUAL RUN-DATE-DD))
033100             ADD METRIC-VALUE TO WS-STEPS-TODAY-SUM
033200         ELSE
033300             IF SLEEP-SCORE-METRIC
033400                     AND WS-SLEEP-LATEST3-CNT LESS THAN 3
033500                 ADD METRIC-VALUE TO WS-SLEEP-LATEST3-SUM
033600                 ADD 1 TO WS-SLEEP-LATEST3-CNT.
033700
033800     PERFORM 262-READ-SENSOR-AHEAD THRU 262-EXIT.
033900 264-EXIT.
034000     EXIT.
034100
034200 300-PROCESS-GOAL.
034300     MOVE "300-PROCESS-GOAL" TO PARA-NAME.
034400     EVALUATE TRUE
034500         WHEN GOAL-STEPS-DAILY
034600             MOVE WS-STEPS-TODAY-SUM TO WS-CURRENT-VALUE
034700             MOVE "steps" TO WS-UNIT
034800         WHEN GOAL-ACTIVE-MIN-DAILY
034900             MOVE WS-WORKOUT-MIN-TODAY-SUM TO WS-CURRENT-VALUE
035000             MOVE "min" TO WS-UNIT
035100         WHEN GOAL-SLEEP-SCORE-AVG
035200             IF WS-SLEEP-LATEST3-CNT EQUAL ZERO
035300                 MOVE ZERO TO WS-SLEEP-AVG-1DEC
035400             ELSE
035500                 COMPUTE WS-SLEEP-AVG-1DEC ROUNDED =
035600                     WS-SLEEP-LATEST3-SUM / WS-SLEEP-LATEST3-CNT
035700             END-IF
035800             MOVE WS-SLEEP-AVG-1DEC TO WS-CURRENT-VALUE
035900             MOVE "score" TO WS-UNIT
036000         WHEN OTHER
036100             MOVE ZERO TO WS-CURRENT-VALUE
036200             MOVE SPACES TO WS-UNIT
036300     END-EVALUATE.
036400
036500     MOVE USER-ID IN GOAL-REC TO USER-ID IN GOAL-PROGRESS-OUT-REC.
036600     MOVE GOAL-TYPE TO GOAL-TYPE IN GOAL-PROGRESS-OUT-REC.
036700     MOVE WS-CURRENT-VALUE TO CURRENT-VALUE
036800                                  IN GOAL-PROGRESS-OUT-REC.
036900     MOVE GOAL-TARGET TO TARGET IN GOAL-PROGRESS-OUT-REC.
037000     MOVE WS-UNIT TO UNIT IN GOAL-PROGRESS-OUT-REC.
037100
037200     IF GOAL-TARGET NOT GREATER THAN ZERO
037300         MOVE ZERO TO PERCENT IN GOAL-PROGRESS-OUT-REC
037400     ELSE
037500         COMPUTE WS-PERCENT-RAW ROUNDED =
037600             (WS-CURRENT-VALUE / GOAL-TARGET) * 100
037700         IF WS-PERCENT-RAW GREATER THAN 100
037800             MOVE 100 TO PERCENT IN GOAL-PROGRESS-OUT-REC
037900         ELSE
038000             MOVE WS-PERCENT-RAW TO PERCENT
038100                                        IN GOAL-PROGRESS-OUT-REC.
038200
038300     ADD 1 TO WS-GOAL-CNT-FOR-USER, WS-GRAND-GOAL-CNT.
038400     IF PERCENT IN GOAL-PROGRESS-OUT-REC EQUAL 100
038500         ADD 1 TO WS-GOALS-MET-FOR-USER, WS-GRAND-GOALS-MET.
038600 300-EXIT.
038700     EXIT.
038800
038900 340-WRITE-DETAIL-LINE.
039000     MOVE "340-WRITE-DETAIL-LINE" TO PARA-NAME.
039100     IF WS-LINES GREATER THAN 50
039200         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
039300
039400     MOVE USER-ID IN GOAL-PROGRESS-OUT-REC TO DTL-USER-ID-O.
039500     MOVE GOAL-TYPE IN GOAL-PROGRESS-OUT-REC TO DTL-GOAL-TYPE-O.
039600     MOVE CURRENT-VALUE IN GOAL-PROGRESS-OUT-REC
039700                                          TO DTL-CURRENT-VALUE-O.
039800     MOVE TARGET IN GOAL-PROGRESS-OUT-REC TO DTL-TARGET-O.
039900     MOVE PERCENT IN GOAL-PROGRESS-OUT-REC TO DTL-PERCENT-O.
040000     MOVE UNIT IN GOAL-PROGRESS-OUT-REC TO DTL-UNIT-O.
040100     WRITE RPT-REC FROM WS-GOALRPT-DETAIL-REC
040200         AFTER ADVANCING 1.
040300     ADD 1 TO WS-LINES.
040400 340-EXIT.
040500     EXIT.
040600
040700 400-WRITE-USER-TOTAL.
040800     MOVE "400-WRITE-USER-TOTAL" TO PARA-NAME.
040900     IF WS-LINES GREATER THAN 48
041000         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
041100
041200     MOVE WS-PREV-USER-ID TO UTOT-USER-ID-O.
041300     MOVE WS-GOAL-CNT-FOR-USER TO UTOT-GOAL-COUNT-O.
041400     MOVE WS-GOALS-MET-FOR-USER TO UTOT-GOALS-MET-O.
041500     WRITE RPT-REC FROM WS-GOALRPT-USER-TOTAL-REC
041600         AFTER ADVANCING 2.
041700     WRITE RPT-REC FROM WS-GOALRPT-BLANK-LINE
041800         AFTER ADVANCING 1.
041900     ADD 3 TO WS-LINES.
042000 400-EXIT.
042100     EXIT.
042200
042300 420-RESET-USER-COUNTERS.
042400     MOVE ZERO TO WS-GOAL-CNT-FOR-USER, WS-GOALS-MET-FOR-USER.
042500 420-EXIT.
042600     EXIT.
042700
042800 600-PAGE-BREAK.
042900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
043000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
043100 600-EXIT.
043200     EXIT.
043300
043400 700-WRITE-PAGE-HDR.
043500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
043600     IF WS-PAGES GREATER THAN 1
043700         WRITE RPT-REC FROM WS-GOALRPT-BLANK-LINE
043800             AFTER ADVANCING NEXT-PAGE
043900     ELSE
044000         WRITE RPT-REC FROM WS-GOALRPT-BLANK-LINE
044100             AFTER ADVANCING 1.
044200
044300     MOVE RUN-DATE TO HDR-RUN-DATE-O.
044400     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
044500     WRITE RPT-REC FROM WS-GOALRPT-HDR-REC
044600         AFTER ADVANCING 1.
044700     WRITE RPT-REC FROM WS-GOALRPT-BLANK-LINE
044800         AFTER ADVANCING 1.
044900     ADD 1 TO WS-PAGES.
045000     MOVE ZERO TO WS-LINES.
045100 700-EXIT.
045200     EXIT.
045300
045400 720-WRITE-COLM-HDR.
045500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
045600     WRITE RPT-REC FROM WS-GOALRPT-COLM-HDR-REC
045700         AFTER ADVANCING 1.
045800     WRITE RPT-REC FROM WS-GOALRPT-BLANK-LINE
045900         AFTER ADVANCING 1.
046000     ADD 2 TO WS-LINES.
046100 720-EXIT.
046200     EXIT.
046300
046400 700-CLOSE-FILES.
046500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
046600     CLOSE RUNPARM-FILE, GOALS-FILE, PLANOUT-FILE,
046700           SENSORDATA-FILE, GOALRPT-FILE, SYSOUT.
046800 700-CLOSE-EXIT.
046900     EXIT.
047000
047100 900-CLEANUP.
047200     MOVE "900-CLEANUP" TO PARA-NAME.
047300     IF NOT FIRST-GOAL
047400         PERFORM 400-WRITE-USER-TOTAL THRU 400-EXIT.
047500
047600     MOVE WS-GRAND-GOAL-CNT TO GTOT-GOAL-COUNT-O.
047700     MOVE WS-GRAND-GOALS-MET TO GTOT-GOALS-MET-O.
047800     WRITE RPT-REC FROM WS-GOALRPT-GRAND-TOTAL-REC
047900         AFTER ADVANCING 2.
048000
048100     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
048200     DISPLAY "** GRAND TOTAL GOALS **".
048300     DISPLAY WS-GRAND-GOAL-CNT.
048400     DISPLAY "** GRAND TOTAL GOALS MET **".
048500     DISPLAY WS-GRAND-GOALS-MET.
048600     DISPLAY "******** NORMAL END OF JOB GOALRPT ********".
048700 900-EXIT.
048800     EXIT.
048900
049000 1000-ABEND-RTN.
049100     WRITE SYSOUT-REC FROM ABEND-REC.
049200     PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
049300     DISPLAY "*** ABNORMAL END OF JOB-GOALRPT ***" UPON CONSOLE.
049400     DIVIDE ZERO-VAL INTO ONE-VAL.
