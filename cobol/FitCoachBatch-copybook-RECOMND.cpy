000100******************************************************************
000200* RECOUT  --  MOTIVATIONAL NUDGE RECOMMENDATION, ONE PER MEMBER
000300*
000400* WRITTEN BY NUDGGEN.  CONTEXT IS CARRIED AS A FIELD (NOT A
000500* CONSTANT LITERAL IN THE PARAGRAPH) SO A FUTURE CONTEXT CAN BE
000600* ADDED WITHOUT A NEW RECORD LAYOUT.
000700*
000800*   CR-4406  03/15/96  RSK  ORIGINAL RECOMMENDATION OUTPUT LAYOUT
000900******************************************************************
001000 01  RECOMMENDATION-REC.
001100     05  USER-ID                      PIC X(8).
001200     05  TS                           PIC 9(14).
001300     05  TS-PARTS REDEFINES TS.
001400         10  TS-CCYY                  PIC 9(4).
001500         10  TS-MM                    PIC 9(2).
001600         10  TS-DD                    PIC 9(2).
001700         10  TS-HH                    PIC 9(2).
001800         10  TS-MI                    PIC 9(2).
001900         10  TS-SS                    PIC 9(2).
002000     05  CONTEXT                      PIC X(10).
002100         88  CONTEXT-NUDGE         VALUE "nudge".
002200     05  MESSAGE                      PIC X(70).
002300     05  AVG-STEPS                    PIC 9(7).
002400     05  FILLER                       PIC X(11).
