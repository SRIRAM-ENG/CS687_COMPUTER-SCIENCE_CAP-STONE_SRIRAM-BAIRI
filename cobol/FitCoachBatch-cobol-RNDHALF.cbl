000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RNDHALF.
000400 AUTHOR. R. S. KOWALSKI.
000500 INSTALLATION. COACHING SYSTEMS DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/16/96.
000700 DATE-COMPILED. 03/16/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SHOP-STANDARD ROUND-HALF-UP-TO-2-DECIMALS ROUTINE.
001400*          SCOREDLY AND ALTSCORE BOTH CALL THIS FOR THE FINAL
001500*          ADHERENCE/READINESS VALUE SO THE ROUNDING RULE LIVES
001600*          IN ONE PLACE INSTEAD OF BEING COPIED INTO EVERY
001700*          SCORING PARAGRAPH.
001800*
001900******************************************************************
002000* CHANGE LOG
002100*   CR-4411  03/16/96  RSK  ORIGINAL ROUTINE                      CR4411  
002200*   CR-4781  11/06/98  JQP  CONFIRMED COMPUTE ROUNDED GIVES       CR4781  
002300*                           ROUND-HALF-UP ON THIS COMPILER FOR    CR4781  
002400*                           POSITIVE OPERANDS -- SCORES ARE       CR4781  
002500*                           ALWAYS POSITIVE SO NO SIGN-HANDLING   CR4781  
002600*                           WAS ADDED                             CR4781  
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  TEMP-ROUNDED                PIC S9(3)V99 COMP-3.
004100*** DEBUG TRAP -- LETS A MAINTAINER DISPLAY THE PACKED VALUE AS
004200*** A PLAIN INTEGER WHEN A BAD ROUNDING RESULT IS SUSPECTED
004300 01  TEMP-ROUNDED-INT-VIEW REDEFINES TEMP-ROUNDED
004400                                      PIC S9(5) COMP-3.
004500
004600 LINKAGE SECTION.
004700 01  IN-RAW-VALUE                     PIC S9(3)V9999 COMP-3.
004800 01  IN-RAW-VALUE-INT-VIEW REDEFINES IN-RAW-VALUE
004900                                      PIC S9(7) COMP-3.
005000 01  OUT-ROUNDED-VALUE                PIC S9(3)V99 COMP-3.
005100 01  OUT-ROUNDED-VALUE-INT-VIEW REDEFINES OUT-ROUNDED-VALUE
005200                                      PIC S9(5) COMP-3.
005300
005400 PROCEDURE DIVISION USING IN-RAW-VALUE, OUT-ROUNDED-VALUE.
005500     COMPUTE TEMP-ROUNDED ROUNDED = IN-RAW-VALUE.
005600     MOVE TEMP-ROUNDED TO OUT-ROUNDED-VALUE.
005700     GOBACK.
