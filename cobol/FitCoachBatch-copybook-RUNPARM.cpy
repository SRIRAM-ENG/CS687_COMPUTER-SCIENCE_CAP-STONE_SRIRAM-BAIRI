000100******************************************************************
000200* RUNPARM  --  DAILY COACHING BATCH RUN-CONTROL CARD
000300*
000400* ONE RECORD, READ ONCE AT 000-HOUSEKEEPING TIME BY EVERY JOB
000500* STEP IN THE DAILY COACHING RUN.  RUN-DATE AND RUN-TS ARE
000600* SUPPLIED BY THE SCHEDULER (JCL PARM CARD IMAGE) -- THIS SHOP
000700* DOES NOT LET A JOB STEP "PEEK" AT THE SYSTEM CLOCK FOR A
000800* BUSINESS DATE, SINCE A RERUN OF A MISSED NIGHT HAS TO PRODUCE
000900* THE SAME PLAN/SCORE/NUDGE OUTPUT AS THE ORIGINAL RUN WOULD
001000* HAVE.
001100*
001200*   CR-4401  03/11/96  RSK  ORIGINAL RUN-CONTROL CARD LAYOUT
001300******************************************************************
001400 01  RUN-PARM-REC.
001500     05  RUN-DATE                    PIC X(10).
001600     05  RUN-DATE-PARTS REDEFINES RUN-DATE.
001700         10  RUN-DATE-CCYY            PIC 9(4).
001800         10  FILLER                   PIC X(1).
001900         10  RUN-DATE-MM              PIC 9(2).
002000         10  FILLER                   PIC X(1).
002100         10  RUN-DATE-DD              PIC 9(2).
002200     05  RUN-TS                       PIC 9(14).
002300     05  RUN-TS-PARTS REDEFINES RUN-TS.
002400         10  RUN-TS-CCYY              PIC 9(4).
002500         10  RUN-TS-MM                PIC 9(2).
002600         10  RUN-TS-DD                PIC 9(2).
002700         10  RUN-TS-HH                PIC 9(2).
002800         10  RUN-TS-MI                PIC 9(2).
002900         10  RUN-TS-SS                PIC 9(2).
003000     05  FILLER                       PIC X(56).
